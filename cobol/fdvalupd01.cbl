000010*--------------------------------------------------------------
000020*  FDVALUPD01 - VALUE UPDATE FEED RECORD
000030*  ONE LINE PER CHANGED SIDE VALUE - TIMESTAMP, SIDE CODE
000040*  (B OR S), AND THE VALUE OR THE LITERAL NA.
000050*    17MAR93 REH  ORIGINAL CUT.
000060*--------------------------------------------------------------
000070 FD  VALUE-UPDATE-FILE
000080     LABEL RECORDS ARE STANDARD.
000090
000100 01  VALUE-UPDATE-RECORD.
000110     05  VALUE-UPDATE-LINE         PIC X(34).
000120     05  FILLER                    PIC X(06).
