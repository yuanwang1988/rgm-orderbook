000010*--------------------------------------------------------------
000020*  SLVALUPD01 - SELECT FOR THE OUTGOING VALUE UPDATE FEED
000030*    17MAR93 REH  ORIGINAL CUT.
000040*--------------------------------------------------------------
000050     SELECT VALUE-UPDATE-FILE ASSIGN TO "VALUPD"
000060         ORGANIZATION IS LINE SEQUENTIAL
000070         FILE STATUS IS VALUPD-FILE-STATUS.
