000010*--------------------------------------------------------------
000020*  FDORDEVT01 - ORDER EVENT FEED RECORD
000030*  ONE LINE PER ADD OR REDUCE EVENT. ADD CARRIES 6
000040*  SPACE-SEPARATED FIELDS, REDUCE CARRIES 4. PARSED BY
000050*  PRICER01 WITH UNSTRING, SEE PARSE-THE-EVENT.
000060*    17MAR93 REH  ORIGINAL CUT.
000070*    03/14/06 MKS MD-0319 WORST-CASE ADD LINE (18+1+1+1+20+1+1+1
000080*             +13+1+18) RUNS 76 - LINE WAS ONLY 74, CLIPPING THE
000090*             LAST DIGITS OF ORDER-SIZE ON A MAX-WIDTH EVENT.
000100*             WIDENED TO 76.
000110*--------------------------------------------------------------
000120 FD  ORDER-EVENT-FILE
000130     LABEL RECORDS ARE STANDARD.
000140
000150 01  ORDER-EVENT-RECORD.
000160     05  ORDER-EVENT-LINE          PIC X(76).
000170     05  FILLER                    PIC X(04).
