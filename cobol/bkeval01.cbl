000010******************************************************************
000020* Author: R. E. Holt
000030* Date:
000040* Purpose: best-execution book maintenance for the pricer batch
000050* Tectonics: cobc
000060******************************************************************
000070 IDENTIFICATION DIVISION.
000080 PROGRAM-ID. BKEVAL01.
000090 AUTHOR. R E HOLT.
000100 INSTALLATION. MARKET DATA SYSTEMS.
000110 DATE-WRITTEN. 03/17/93.
000120 DATE-COMPILED.
000130 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000140
000150*----------------------------------------------------------------
000160*  CHANGE LOG
000170*  DATE     BY   TICKET    DESCRIPTION
000180*  -------- ---  --------  ------------------------------------
000190*  03/17/93 REH  MD-0041   ORIGINAL CUT - ADD/REDUCE/VALUE.
000200*  22/06/93 REH  MD-0058   TOP-FULL REBALANCE WAS LEAVING A
000210*                          ZERO-QTY SLOT ACTIVE - NOW REMOVED.
000220*  14/02/94 JBT  MD-0102   REDUCE NOW TRIES BOTTOM BEFORE TOP,
000230*                          MATCHES THE BOOK'S OWN PREFERENCE.
000240*  02/12/96 LDP  MD-0188   ADD NOW MERGES INTO AN EXISTING SLOT
000250*                          FOR THE SAME ORDER-ID INSTEAD OF
000260*                          OPENING A SECOND ONE.
000270*  09/09/98 LDP  MD-0231   Y2K REVIEW - NO DATE FIELDS IN THIS
000280*                          PROGRAM, TIMESTAMP IS A PLAIN COUNTER.
000290*                          NO CHANGE REQUIRED.
000300*  19/04/01 MKS  MD-0276   VALIDATE-REDUCTION WAS COMPARING
000310*                          AGAINST THE WRONG BOOK SIDE TOTAL
000320*                          WHEN CALLED A SECOND TIME IN THE SAME
000330*                          RUN - CLEARED THE WORK FIELDS ON ENTRY.
000340*  11/07/05 MKS  MD-0304   REJECT TRACE DISPLAY ADDED FOR THE
000350*                          OVERNIGHT RECONCILIATION RUN.
000360*  03/14/06 MKS  MD-0319   VALIDATE-NEW-ORDER AND VALIDATE-
000370*                          REDUCTION WERE REJECTING A ZERO
000380*                          ORDER-SIZE - A FLAT ZERO IS A VALID
000390*                          SIZE, NOT A BAD EVENT.  DROPPED BOTH
000400*                          ZERO CHECKS.
000410*  22/05/06 MKS  MD-0327   EVICT-ONE-STEP AND PROMOTE-ONE-STEP
000420*                          WERE LEAVING THE EVICTED/PROMOTED
000430*                          ENTRY'S OWN ID/PRICE/TIMESTAMP SITTING
000440*                          IN THE LINKAGE FIELDS WHEN THEY
000450*                          RETURNED, SO PRICER01 PICKED UP THE
000460*                          WRONG TIMESTAMP ON THE VALUE-UPDATE
000470*                          LINE EVERY TIME A REBALANCE RAN.
000480*                          CALLER'S OWN ORDER NOW SAVED BEFORE
000490*                          AND RESTORED AFTER THE REBALANCE LOOP.
000500*  08/11/09 TWC  MD-0341   AUDITOR ASKED WHY A REDUCE AGAINST AN
000510*                          UNKNOWN ORDER-ID CAME BACK "IV" THE
000520*                          SAME AS A BAD PRICE WOULD - SPLIT OUT
000530*                          A SEPARATE "NF" RETURN-CODE SO
000540*                          PRICER01 COULD TELL THE TWO APART.
000550*  19/03/12 TWC  MD-0358   REVIEWED THE LINEAR TABLE SCANS AGAINST
000560*                          CURRENT VOLUMES - NO CHANGE MADE, NOTED
000570*                          HERE FOR THE NEXT PERSON WHO WONDERS.
000580*  06/09/13 TWC  MD-0362   REDUCE REJECT TRACE ONLY SHOWED THE
000590*                          REQUESTED SIZE, NOT HOW MUCH WAS
000600*                          ACTUALLY LEFT - RECONCILIATION COULD
000610*                          NOT TELL AN OVER-REDUCE FROM A STALE
000620*                          FIGURE WITHOUT PULLING THE BOOK DUMP.
000630*                          SUM-REMAINING-FOR-ID MOVED TO 01-LEVEL
000640*                          AND SUM-REMAINING-EDIT ADDED SO THE
000650*                          "AVAILABLE" FIGURE PRINTS ALONGSIDE IT.
000660*----------------------------------------------------------------
000670*
000680*  ERROR HANDLING PHILOSOPHY
000690*
000700*  THIS PROGRAM NEVER ABENDS AND NEVER WRITES TO A REJECT FILE -
000710*  ANY CALL THAT FAILS VALIDATION SIMPLY COMES BACK WITH VALID-
000720*  FLAG "N" AND AN EXPLANATORY RETURN-CODE, PLUS A DISPLAY LINE
000730*  FOR THE OPERATOR CONSOLE.  PRICER01 DECIDES WHAT TO DO ABOUT
000740*  A REJECTED EVENT - THIS PROGRAM'S ONLY JOB IS TO REPORT
000750*  ACCURATELY WHAT WENT WRONG AND LEAVE THE TABLE UNTOUCHED WHEN
000760*  IT DOES.  THAT WAY A BAD CARD IN THE MIDDLE OF AN OVERNIGHT
000770*  RUN COSTS ONE REJECTED EVENT, NOT THE WHOLE JOB.
000780*
000790*  THE DISPLAY LINES GO TO WHATEVER SYSOUT OR CONSOLE THE JOB
000800*  STEP HAS ASSIGNED - THEY ARE NOT WRITTEN TO ANY OF THE THREE
000810*  NAMED FILES AND ARE NOT PART OF THE VALUPD REPORT.  OPERATIONS
000820*  SCANS THE JOB LOG FOR "REJECTED" AFTER EVERY RUN AS PART OF
000830*  THE STANDARD CHECKOUT.
000840*----------------------------------------------------------------
000850*
000860*  NARRATIVE
000870*
000880*  THIS PROGRAM IS CALLED BY PRICER01 ONCE PER PARSED EVENT AND
000890*  ONCE AGAIN PER SIDE AFTER EVERY EVENT TO GET THE CURRENT BEST-
000900*  EXECUTION VALUE.  IT OWNS THE ENTIRE ORDER-BOOK-TABLE - ALL
000910*  THE WORKING-STORAGE 77S AND 01S IN THIS PROGRAM ARE PRIVATE
000920*  SCRATCH FIELDS USED WHILE WALKING THAT TABLE, NONE OF THEM
000930*  ARE PASSED BACK TO THE CALLER.
000940*
000950*  A SINGLE CALL NEVER MIXES FUNCTIONS - AN ADD EVENT MEANS ONE
000960*  CALL WITH FUNCTION-CODE "ADDO", A REDUCE MEANS ONE CALL WITH
000970*  "REDO", AND GETTING BOTH SIDES' VALUES AFTER THAT MEANS TWO
000980*  MORE SEPARATE CALLS WITH "VALU", ONE FOR SIDE-CODE "B" AND
000990*  ONE FOR "S".  PRICER01'S ROUTE-THE-EVENT PARAGRAPH DRIVES ALL
001000*  OF THAT SEQUENCING; THIS PROGRAM JUST ANSWERS WHATEVER SINGLE
001010*  QUESTION THE CURRENT CALL ASKS.
001020*
001030*  EACH BOOK SIDE (BID OR ASK) IS SPLIT INTO A "TOP" PARTITION -
001040*  THE TARGET-SIZE WORTH OF BEST-PRICED RESTING ORDERS, WHICH IS
001050*  WHAT THE QUOTED VALUE IS PRICED OFF OF - AND A "BOTTOM"
001060*  PARTITION HOLDING EVERYTHING ELSE, WAITING ITS TURN SHOULD
001070*  THE TOP THIN OUT.  EVERY ADD OR REDUCE MAY REQUIRE THE TOP TO
001080*  BE REBALANCED AGAINST THE BOTTOM SO IT STAYS AT EXACTLY
001090*  TARGET-SIZE SHARES WHENEVER POSSIBLE - SEE REBALANCE-TOP-
001100*  AFTER-ADD AND PROMOTE-AFTER-REDUCE BELOW.
001110*
001120*  TARGET-SIZE ITSELF IS NOT A CONSTANT - IT COMES IN AS A
001130*  LINKAGE PARAMETER ON EVERY CALL, SET BY PRICER01 FROM THE
001140*  PARAMETER FILE AT THE START OF THE RUN.  BKEVAL01 NEVER
001150*  QUESTIONS IT; A TARGET-SIZE OF ZERO JUST MEANS THE TOP
001160*  PARTITION IS ALWAYS CONSIDERED FULL, WHICH PRICER01 RELIES ON
001170*  TO SKIP VALUE CALLS ENTIRELY WHEN THE PARAMETER CARD SAYS
001180*  ZERO (SEE OPENING-PROCEDURE OVER THERE).
001190*
001200*----------------------------------------------------------------
001210
001220*  BKEVAL01 PRINTS NOTHING ON ITS OWN - TOP-OF-FORM IS DECLARED
001230*  HERE ONLY BECAUSE THE SHOP'S STANDARD COPY OF SPECIAL-NAMES
001240*  CARRIES IT ON EVERY PROGRAM, CALLED SUBPROGRAM OR NOT.
001250 ENVIRONMENT DIVISION.
001260 CONFIGURATION SECTION.
001270 SPECIAL-NAMES.
001280     C01 IS TOP-OF-FORM.
001290
001300 DATA DIVISION.
001310 WORKING-STORAGE SECTION.
001320
001330*  SWITCHES AND THEIR MATCHING INDEX FOR THE FOUR TABLE-SEARCH
001340*  HELPERS FARTHER DOWN (FIND-WORST/FIND-BEST/FIND-ENTRY/FIND-
001350*  EMPTY-SLOT) - EACH SEARCH SETS ITS OWN SWITCH TO "Y" AND ITS
001360*  OWN INDEX WHEN IT SUCCEEDS, AND LEAVES THE INDEX UNCHANGED
001370*  (NOT ZEROED) WHEN IT FAILS, SO CALLERS MUST ALWAYS TEST THE
001380*  88-LEVEL BEFORE TRUSTING THE INDEX.
001390 77  GOES-TOP-SWITCH              PIC X(01)       VALUE "N".
001400     88  GOES-TO-TOP              VALUE "Y".
001410 77  WORST-FOUND-SWITCH           PIC X(01)       VALUE "N".
001420     88  WORST-ENTRY-FOUND        VALUE "Y".
001430 77  WORST-ENTRY-INDEX            PIC 9(04) COMP  VALUE ZERO.
001440 77  BEST-FOUND-SWITCH            PIC X(01)       VALUE "N".
001450     88  BEST-ENTRY-FOUND         VALUE "Y".
001460 77  BEST-ENTRY-INDEX             PIC 9(04) COMP  VALUE ZERO.
001470 77  FOUND-ENTRY-SWITCH           PIC X(01)       VALUE "N".
001480     88  ENTRY-WAS-FOUND          VALUE "Y".
001490 77  FOUND-ENTRY-INDEX            PIC 9(04) COMP  VALUE ZERO.
001500 77  EMPTY-SLOT-SWITCH            PIC X(01)       VALUE "N".
001510     88  EMPTY-SLOT-FOUND         VALUE "Y".
001520 77  EMPTY-SLOT-INDEX             PIC 9(04) COMP  VALUE ZERO.
001530*  SCAN-INDEX/SCAN-PARTITION-IX DRIVE THE PERFORM VARYING LOOPS
001540*  IN THE SEARCH HELPERS.  THE REST OF THIS GROUP ARE WORKING
001550*  QUANTITIES USED ONE REBALANCE OR ONE REDUCE AT A TIME -
001560*  EXCESS-QUANTITY FOR AN EVICTION RUN, NEEDED-QUANTITY FOR A
001570*  PROMOTION RUN, MOVE-QUANTITY FOR THE AMOUNT ACTUALLY MOVED ON
001580*  ONE STEP OF EITHER, REMAINING-TO-REDUCE AND SUM-REMAINING-
001590*  FOR-ID FOR WORKING OUT HOW MUCH OF A REDUCE REQUEST IS LEFT
001600*  TO SATISFY.  MOVE-VALUE-AMOUNT HOLDS ONE PRICE*QUANTITY
001610*  PRODUCT AT A TIME BEFORE IT IS ADDED INTO OR SUBTRACTED FROM
001620*  A PARTITION'S RUNNING PART-TOTAL-VALUE.
001630*  ALL OF THESE ARE PIC 9(18) TO MATCH PART-TOTAL-QTY AND
001640*  PART-ORDER-REMAINING IN THE BOOK TABLE ITSELF - A WORKING
001650*  FIELD NARROWER THAN THE TABLE FIELD IT HOLDS A COPY OF IS
001660*  HOW YOU GET A SILENT TRUNCATION NO ONE NOTICES UNTIL THE
001670*  TOTALS STOP TYING OUT.
001680 77  SCAN-INDEX                   PIC 9(04) COMP  VALUE ZERO.
001690 77  SCAN-PARTITION-IX            PIC 9(04) COMP  VALUE ZERO.
001700 77  EXCESS-QUANTITY              PIC 9(18)       VALUE ZERO.
001710 77  NEEDED-QUANTITY              PIC 9(18)       VALUE ZERO.
001720 77  MOVE-QUANTITY                PIC 9(18)       VALUE ZERO.
001730 77  REMAINING-TO-REDUCE          PIC 9(18)       VALUE ZERO.
001740 77  MOVE-VALUE-AMOUNT            PIC S9(12)V9(02) VALUE ZERO.
001750
001760*  SAVE-ORDER-* HOLD THE CALLER'S OWN EVENT WHILE EVICT-ONE-STEP
001770*  AND PROMOTE-ONE-STEP ARE BORROWING THE ORDER-ID/ORDER-PRICE/
001780*  ORDER-TIMESTAMP/ORDER-SIZE LINKAGE FIELDS TO RE-INSERT SOME
001790*  OTHER RESTING ORDER (MD-0327) - OTHERWISE THE CALLER'S OWN
001800*  FIELDS COME BACK CLOBBERED WITH THE REBALANCED ORDER'S DATA.
001810*  ONLY ADD-ORDER-TO-BOOK AND REDUCE-ORDER-IN-BOOK EVER NEED
001820*  THESE FOUR - A VALU CALL NEVER REACHES REBALANCE-TOP-AFTER-
001830*  ADD OR PROMOTE-AFTER-REDUCE AT ALL, SO THESE STAY AT THEIR
001840*  VALUE ZERO/SPACE DEFAULTS FOR THE LIFE OF A VALU-ONLY RUN.
001850 77  SAVE-ORDER-ID                PIC X(20)       VALUE SPACE.
001860 77  SAVE-ORDER-TIMESTAMP         PIC 9(18)       VALUE ZERO.
001870 77  SAVE-ORDER-PRICE             PIC 9(10)V9(02) VALUE ZERO.
001880 77  SAVE-ORDER-SIZE              PIC 9(18)       VALUE ZERO.
001890
001900*  RANK-WORK-PRICE-EDIT, TEMP-QUANTITY-EDIT AND SUM-REMAINING-EDIT
001910*  ARE ZERO-SUPPRESSED REDEFINITIONS USED ONLY TO FORMAT A PRICE
001920*  OR A QUANTITY FOR THE REJECT TRACE DISPLAYS (MD-0304) - THEY
001930*  ARE NOT TOUCHED ANYWHERE IN THE BOOK-MAINTENANCE LOGIC ITSELF.
001940*  REJECT-TRACE-ID HOLDS THE ORDER-ID OF WHATEVER EVENT JUST
001950*  FAILED VALIDATION SO THE DISPLAY LINES CAN NAME IT.
001960*  RANK-WORK-PRICE ITSELF IS NOT JUST A DISPLAY-FORMATTING
001970*  FIELD - REDUCE-FROM-FOUND-ENTRY ALSO BORROWS IT TO HOLD THE
001980*  FOUND ENTRY'S PRICE LONG ENOUGH TO COMPUTE MOVE-VALUE-AMOUNT,
001990*  SINCE ORDER-PRICE (THE LINKAGE FIELD) STILL HOLDS WHATEVER
002000*  PRICE CAME IN ON THE ORIGINAL REDUCE REQUEST, WHICH A REDUCE
002010*  EVENT DOES NOT EVEN CARRY.  SUM-REMAINING-FOR-ID WAS BUMPED
002020*  UP FROM A 77-LEVEL TO AN 01-LEVEL SO VALIDATE-REDUCTION'S
002030*  REJECT TRACE CAN SHOW HOW MUCH WAS ACTUALLY LEFT TO REDUCE
002040*  AGAINST, NOT JUST WHAT THE CALLER ASKED FOR (MD-0362).
002050 01  RANK-WORK-PRICE               PIC 9(10)V9(02) VALUE ZERO.
002060 01  RANK-WORK-PRICE-EDIT REDEFINES RANK-WORK-PRICE
002070                                    PIC Z(09)9.99.
002080 01  TEMP-QUANTITY-AREA            PIC 9(18)       VALUE ZERO.
002090 01  TEMP-QUANTITY-EDIT REDEFINES TEMP-QUANTITY-AREA
002100                                    PIC Z(17)9.
002110 01  SUM-REMAINING-FOR-ID          PIC 9(18)       VALUE ZERO.
002120 01  SUM-REMAINING-EDIT REDEFINES SUM-REMAINING-FOR-ID
002130                                    PIC Z(17)9.
002140 01  REJECT-TRACE-ID               PIC X(20)       VALUE SPACE.
002150
002160*  THE LINKAGE SECTION MIRRORS THE PROCEDURE DIVISION USING LIST
002170*  BELOW, FIELD FOR FIELD, IN THE SAME ORDER.  THESE NAMES ARE
002180*  DELIBERATELY GENERIC (ORDER-ID, NOT EVENT-ORDER-ID) SINCE ON
002190*  AN ADD OR REDUCE CALL THEY ARE BY-REFERENCE ALIASES OF
002200*  PRICER01'S OWN EVENT-* FIELDS, BUT THIS PROGRAM SHOULD NOT
002210*  HAVE TO KNOW OR CARE WHAT THE CALLER NAMED THEM.
002220*  ON A VALU CALL SEVERAL OF THESE (ORDER-ID, ORDER-TIMESTAMP,
002230*  ORDER-PRICE, ORDER-SIZE, VALID-FLAG) ARE STILL PASSED BUT
002240*  SIMPLY IGNORED - ONLY FUNCTION-CODE, SIDE-CODE, TARGET-SIZE,
002250*  COMPUTED-VALUE AND VALUE-AVAILABLE-FLAG ACTUALLY MEAN
002260*  ANYTHING FOR THAT FUNCTION.  THE FULL PARAMETER LIST STAYS
002270*  THE SAME ACROSS ALL THREE FUNCTION CODES SO PRICER01 NEVER
002280*  HAS TO CODE THREE DIFFERENT CALL STATEMENTS.
002290*  EVERY NUMERIC LINKAGE FIELD HERE IS DELIBERATELY THE SAME
002300*  WIDTH AS ITS COUNTERPART IN WSORDBK01 - TARGET-SIZE AND
002310*  ORDER-SIZE MATCH PART-TOTAL-QTY AT 9(18), ORDER-PRICE MATCHES
002320*  PART-ORDER-PRICE AT 9(10)V9(02) - SO A MOVE BETWEEN A LINKAGE
002330*  FIELD AND A TABLE FIELD NEVER TRUNCATES OR OVERFLOWS SILENTLY.
002340*  RETURN-CODE IS TWO CHARACTERS ("OK", "IV" OR "NF") RATHER THAN
002350*  A SINGLE SWITCH BYTE SINCE THREE DISTINCT OUTCOMES HAVE TO
002360*  TRAVEL BACK TO THE CALLER, NOT JUST YES/NO.
002370 LINKAGE SECTION.
002380 01  FUNCTION-CODE                 PIC X(04).
002390 01  SIDE-CODE                     PIC X(01).
002400     88  SIDE-IS-BID               VALUE "B".
002410     88  SIDE-IS-ASK               VALUE "S".
002420 01  TARGET-SIZE                   PIC 9(18).
002430 01  ORDER-ID                      PIC X(20).
002440 01  ORDER-TIMESTAMP               PIC 9(18).
002450 01  ORDER-PRICE                   PIC 9(10)V9(02).
002460 01  ORDER-SIZE                    PIC 9(18).
002470 01  VALID-FLAG                    PIC X(01).
002480 01  RETURN-CODE                   PIC X(02).
002490 01  COMPUTED-VALUE                PIC S9(12)V9(02).
002500 01  VALUE-AVAILABLE-FLAG          PIC X(01).
002510
002520*    ORDER-BOOK-TABLE ITSELF COMES IN FROM THE SAME COPYBOOK
002530*    PRICER01 USES FOR ITS OWN WORKING-STORAGE COPY, SO THE TWO
002540*    PROGRAMS ALWAYS AGREE ON THE LAYOUT EVEN IF ONE IS
002550*    RECOMPILED WITHOUT THE OTHER.  COPYING IT INTO LINKAGE
002560*    RATHER THAN WORKING-STORAGE IS WHAT MAKES THIS A PASS-BY-
002570*    REFERENCE SHARED TABLE INSTEAD OF A PRIVATE ONE - PRICER01
002580*    OWNS THE ACTUAL STORAGE AND KEEPS IT ALIVE FOR THE LIFE OF
002590*    THE RUN; THIS PROGRAM ONLY EVER SEES IT THROUGH THE CALL.
002600     COPY "WSORDBK01.CBL".
002610
002620*  ENTRY POINT.  THE RETURN FIELDS ARE RESET TO THEIR "NOTHING
002630*  WENT WRONG, NOTHING TO REPORT YET" DEFAULTS ON EVERY SINGLE
002640*  CALL BEFORE ANYTHING ELSE RUNS, SINCE LINKAGE FIELDS DO NOT
002650*  GET REINITIALIZED BETWEEN CALLS THE WAY WORKING-STORAGE WOULD
002660*  ON A FRESH RUN UNIT - THEY STILL HOLD WHATEVER THE PREVIOUS
002670*  CALL LEFT IN THEM.
002680 PROCEDURE DIVISION USING FUNCTION-CODE SIDE-CODE TARGET-SIZE
002690         ORDER-ID ORDER-TIMESTAMP ORDER-PRICE ORDER-SIZE
002700         VALID-FLAG RETURN-CODE COMPUTED-VALUE
002710         VALUE-AVAILABLE-FLAG ORDER-BOOK-TABLE.
002720
002730*  GOBACK RATHER THAN EXIT PROGRAM - THIS IS A SUBPROGRAM CALLED
002740*  REPEATEDLY FROM PRICER01'S MAIN LOOP, NOT A MAIN-LINE PROGRAM,
002750*  SO EACH CALL RETURNS CONTROL TO THE CALLER RATHER THAN ENDING
002760*  THE RUN UNIT.  SELECT-BOOK-INDEX RUNS BEFORE ROUTE-ON-
002770*  FUNCTION ON EVERY SINGLE CALL, INCLUDING VALU CALLS, SO
002780*  BOOK-IX IS ALWAYS CORRECT FOR WHICHEVER SIDE-CODE CAME IN -
002790*  THERE IS NO PATH THROUGH THIS PROGRAM THAT SKIPS IT.
002800 CONTROL-BEGIN.
002810     MOVE "Y" TO VALID-FLAG.
002820     MOVE "OK" TO RETURN-CODE.
002830     MOVE "N" TO VALUE-AVAILABLE-FLAG.
002840     MOVE ZERO TO COMPUTED-VALUE.
002850     PERFORM SELECT-BOOK-INDEX.
002860     PERFORM ROUTE-ON-FUNCTION.
002870     GOBACK.
002880
002890*  ONE OF THREE FUNCTION CODES IS EXPECTED ON EVERY CALL - ADDO,
002900*  REDO OR VALU.  ANYTHING ELSE FALLS THROUGH ALL THREE IFS AND
002910*  DOES NOTHING, RETURNING WHATEVER DEFAULTS CONTROL-BEGIN SET -
002920*  THAT CANNOT HAPPEN TODAY SINCE PRICER01 ONLY EVER SENDS ONE
002930*  OF THE THREE, BUT THERE IS NO SENSE ABENDING THE JOB OVER A
002940*  FUNCTION CODE THAT WAS NEVER GOING TO ARRIVE.
002950*  THE FOUR-CHARACTER CODES THEMSELVES LINE UP WITH THE FUNCTION
002960*  CODE LITERALS PRICER01 MOVES INTO FUNCTION-CODE BEFORE EACH
002970*  CALL - "ADDO" FOR AN ADD EVENT, "REDO" FOR A REDUCE EVENT,
002980*  "VALU" FOR A VALUE-ONLY CALL.  THEY ARE NOT ABBREVIATIONS OF
002990*  ANYTHING PARTICULARLY CLEVER, JUST FOUR CHARACTERS THAT FIT
003000*  THE FIELD AND READ AS SOMETHING CLOSE TO THE WORD THEY MEAN.
003010*  THE COMPARISONS ARE EXACT - NO TRAILING SPACE OR LOWER CASE
003020*  VARIANT IS EVER TOLERATED, SINCE FUNCTION-CODE IS ALWAYS SET
003030*  BY A MOVE OF AN UPPERCASE LITERAL IN PRICER01, NEVER BUILT UP
003040*  FROM THE INPUT FILE ITSELF.
003050 ROUTE-ON-FUNCTION.
003060     IF FUNCTION-CODE = "ADDO"
003070         PERFORM ADD-ORDER-TO-BOOK THRU ADD-ORDER-TO-BOOK-EXIT
003080     ELSE
003090     IF FUNCTION-CODE = "REDO"
003100         PERFORM REDUCE-ORDER-IN-BOOK
003110             THRU REDUCE-ORDER-IN-BOOK-EXIT
003120     ELSE
003130     IF FUNCTION-CODE = "VALU"
003140         PERFORM COMPUTE-BOOK-VALUE THRU COMPUTE-BOOK-VALUE-EXIT.
003150
003160*  BOOK-IX (INDEXED 1/2 IN WSORDBK01) PICKS WHICH OF THE TWO
003170*  BOOK-SIDE OCCURRENCES EVERY OTHER PARAGRAPH BELOW WORKS
003180*  AGAINST - 1 IS ALWAYS BID, 2 IS ALWAYS ASK, AND THAT
003190*  CONVENTION NEVER VARIES ANYWHERE IN THIS PROGRAM.  PART-IX
003200*  IS THE SAME KIND OF CONVENTION ONE LEVEL DOWN - 1 IS ALWAYS
003210*  THE TOP PARTITION, 2 IS ALWAYS THE BOTTOM - BUT PART-IX IS
003220*  SET BY WHATEVER PARAGRAPH IS ABOUT TO SEARCH OR UPDATE A
003230*  PARTITION, NOT HERE, SINCE MOST CALLS NEED TO LOOK AT BOTH
003240*  PARTITIONS IN TURN RATHER THAN JUST ONE.
003250 SELECT-BOOK-INDEX.
003260     IF SIDE-IS-BID
003270         SET BOOK-IX TO 1
003280     ELSE
003290         SET BOOK-IX TO 2.
003300
003310*----------------------------------------------------------------
003320*  ADD A NEW ORDER TO THE BOOK
003330*----------------------------------------------------------------
003340*  A NEW ORDER THAT FAILS VALIDATION NEVER TOUCHES THE TABLE AT
003350*  ALL - RETURN-CODE "IV" (INVALID) GOES BACK TO PRICER01 AND
003360*  THE CALL IS DONE.  OTHERWISE, IF THE TOP PARTITION HAS NOT
003370*  YET REACHED TARGET-SIZE SHARES THE NEW ORDER GOES STRAIGHT TO
003380*  THE TOP WITHOUT EVEN LOOKING AT ITS PRICE - FILLING THE TOP
003390*  UP TO TARGET-SIZE TAKES PRIORITY OVER RANKING WHILE IT IS
003400*  STILL SHORT.  ONLY ONCE THE TOP IS FULL DOES DECIDE-
003410*  PARTITION-FOR-ADD HAVE TO COMPARE THE NEW ORDER'S PRICE
003420*  AGAINST THE WORST ONE ALREADY THERE.
003430*  THIS MEANS THE FIRST TARGET-SIZE SHARES' WORTH OF ORDERS
003440*  RECEIVED ON A COLD BOOK GO TO THE TOP REGARDLESS OF PRICE,
003450*  ONLY GETTING SORTED OUT ONCE THE TOP IS FULL AND REBALANCE-
003460*  TOP-AFTER-ADD STARTS EVICTING THE WORST OF THEM.  A BOOK
003470*  THAT STARTS THE DAY EMPTY WILL SEE A FEW EARLY REBALANCE
003480*  PASSES AS THE TOP SETTLES INTO ITS ACTUAL BEST-PRICED SET.
003490 ADD-ORDER-TO-BOOK.
003500     PERFORM VALIDATE-NEW-ORDER.
003510     IF VALID-FLAG = "N"
003520         MOVE "IV" TO RETURN-CODE
003530         GO TO ADD-ORDER-TO-BOOK-EXIT.
003540     SET PART-IX TO 1.
003550     IF PART-TOTAL-QTY (BOOK-IX, 1) < TARGET-SIZE
003560         MOVE "Y" TO GOES-TOP-SWITCH
003570     ELSE
003580         PERFORM DECIDE-PARTITION-FOR-ADD.
003590     IF GOES-TO-TOP
003600         PERFORM INSERT-INTO-PARTITION-1
003610         PERFORM REBALANCE-TOP-AFTER-ADD
003620     ELSE
003630         SET PART-IX TO 2
003640         PERFORM INSERT-INTO-PARTITION-1.
003650*  VALIDATE-NEW-ORDER'S GO TO JUMPS STRAIGHT HERE, SKIPPING THE
003660*  INSERT AND THE REBALANCE - A REJECTED ORDER NEVER GETS AS FAR
003670*  AS TOUCHING PART-TOTAL-QTY OR PART-ENTRY-COUNT.
003680 ADD-ORDER-TO-BOOK-EXIT.
003690     EXIT.
003700
003710*  TOP IS ALREADY FULL - THE NEW ORDER ONLY DISPLACES SOMETHING
003720*  IF IT PRICES BETTER THAN THE CURRENT WORST ENTRY THERE.  AN
003730*  ASK BOOK WANTS THE LOWEST PRICES ON TOP SO A NEW ORDER BEATS
003740*  THE WORST WHEN IT IS CHEAPER; A BID BOOK WANTS THE HIGHEST
003750*  PRICES ON TOP SO A NEW ORDER BEATS THE WORST WHEN IT PAYS
003760*  MORE.  IF THE TOP SOMEHOW HAS NO ACTIVE ENTRY AT ALL (SHOULD
003770*  NOT HAPPEN ONCE PART-TOTAL-QTY >= TARGET-SIZE, BUT THE CHECK
003780*  COSTS NOTHING) THE NEW ORDER GOES TO THE BOTTOM BY DEFAULT.
003790*  A NEW ORDER THAT TIES THE CURRENT WORST EXACTLY ON PRICE
003800*  STAYS OUT OF THE TOP - THE COMPARISON IS STRICT, NOT >=/<=,
003810*  SO THE RESTING ORDER ALREADY THERE KEEPS ITS PLACE ON A TIE.
003820 DECIDE-PARTITION-FOR-ADD.
003830     SET PART-IX TO 1.
003840     PERFORM FIND-WORST-IN-PARTITION.
003850     MOVE "N" TO GOES-TOP-SWITCH.
003860     IF WORST-ENTRY-FOUND
003870         IF SIDE-IS-ASK
003880             IF ORDER-PRICE <
003890                PART-ORDER-PRICE (BOOK-IX, 1, WORST-ENTRY-INDEX)
003900                 MOVE "Y" TO GOES-TOP-SWITCH
003910             END-IF
003920         ELSE
003930             IF ORDER-PRICE >
003940                PART-ORDER-PRICE (BOOK-IX, 1, WORST-ENTRY-INDEX)
003950                 MOVE "Y" TO GOES-TOP-SWITCH
003960             END-IF.
003970
003980*  INSERT-INTO-PARTITION-1 ADDS ORDER-ID/ORDER-PRICE/ORDER-SIZE
003990*  INTO THE PARTITION CURRENTLY POINTED TO BY PART-IX, MERGING
004000*  INTO AN EXISTING SLOT FOR THE SAME ORDER-ID WHEN ONE IS
004010*  ALREADY RESTING THERE (MD-0188).
004020*  SHARED LOW-LEVEL INSERT - CALLED FOR A BRAND NEW ORDER GOING
004030*  INTO EITHER PARTITION, AND ALSO REUSED BY EVICT-ONE-STEP AND
004040*  PROMOTE-ONE-STEP TO DROP A MOVED SLICE OF AN EXISTING ORDER
004050*  INTO THE OTHER PARTITION.  IF THE SAME ORDER-ID IS ALREADY
004060*  SITTING IN THIS PARTITION (CAN HAPPEN WHEN A PORTION OF ONE
004070*  ORDER LIVES ON EACH SIDE OF THE TOP/BOTTOM LINE) THE SIZE
004080*  JUST ADDS ON TOP OF THE EXISTING SLOT RATHER THAN OPENING A
004090*  SECOND ONE - ONE ORDER-ID PER PARTITION, ALWAYS.
004100*  THE "1" IN THE NAME IS HISTORICAL - AN EARLIER VERSION OF
004110*  THIS PROGRAM HAD A SECOND BULK-LOAD INSERT PARAGRAPH FOR THE
004120*  START-OF-DAY CARRY-FORWARD FILE THAT NO LONGER EXISTS.
004130 INSERT-INTO-PARTITION-1.
004140     PERFORM FIND-ENTRY-IN-PARTITION.
004150     IF ENTRY-WAS-FOUND
004160         ADD ORDER-SIZE TO PART-ORDER-REMAINING
004170             (BOOK-IX, PART-IX, FOUND-ENTRY-INDEX)
004180     ELSE
004190         PERFORM FIND-EMPTY-SLOT-IN-PARTITION
004200         MOVE ORDER-ID TO PART-ORDER-ID
004210             (BOOK-IX, PART-IX, EMPTY-SLOT-INDEX)
004220         MOVE ORDER-TIMESTAMP TO PART-ORDER-TIMESTAMP
004230             (BOOK-IX, PART-IX, EMPTY-SLOT-INDEX)
004240         MOVE ORDER-PRICE TO PART-ORDER-PRICE
004250             (BOOK-IX, PART-IX, EMPTY-SLOT-INDEX)
004260         MOVE ORDER-SIZE TO PART-ORDER-REMAINING
004270             (BOOK-IX, PART-IX, EMPTY-SLOT-INDEX)
004280         SET ORDER-SLOT-ACTIVE
004290             (BOOK-IX, PART-IX, EMPTY-SLOT-INDEX) TO TRUE
004300         ADD 1 TO PART-ENTRY-COUNT (BOOK-IX, PART-IX).
004310     ADD ORDER-SIZE TO PART-TOTAL-QTY (BOOK-IX, PART-IX).
004320     COMPUTE MOVE-VALUE-AMOUNT = ORDER-PRICE * ORDER-SIZE.
004330     ADD MOVE-VALUE-AMOUNT TO PART-TOTAL-VALUE (BOOK-IX, PART-IX).
004340
004350*  AFTER AN ADD TO THE TOP, EVICT THE WORST-RANKED ENTRIES DOWN
004360*  TO THE BOTTOM UNTIL THE TOP HOLDS EXACTLY TARGET-SIZE SHARES.
004370*  EVICT-ONE-STEP BORROWS ORDER-ID/ORDER-PRICE/ORDER-TIMESTAMP/
004380*  ORDER-SIZE TO CARRY THE EVICTED ENTRY INTO INSERT-INTO-
004390*  PARTITION-1, SO THE CALLER'S OWN EVENT IS SAVED HERE AND PUT
004400*  BACK ONCE THE LAST EVICTION IS DONE (MD-0327).
004410 REBALANCE-TOP-AFTER-ADD.
004420     IF PART-TOTAL-QTY (BOOK-IX, 1) > TARGET-SIZE
004430         MOVE ORDER-ID TO SAVE-ORDER-ID
004440         MOVE ORDER-TIMESTAMP TO SAVE-ORDER-TIMESTAMP
004450         MOVE ORDER-PRICE TO SAVE-ORDER-PRICE
004460         MOVE ORDER-SIZE TO SAVE-ORDER-SIZE
004470         COMPUTE EXCESS-QUANTITY =
004480             PART-TOTAL-QTY (BOOK-IX, 1) - TARGET-SIZE
004490         PERFORM EVICT-ONE-STEP THRU EVICT-ONE-STEP-EXIT
004500             UNTIL EXCESS-QUANTITY = ZERO
004510         MOVE SAVE-ORDER-ID TO ORDER-ID
004520         MOVE SAVE-ORDER-TIMESTAMP TO ORDER-TIMESTAMP
004530         MOVE SAVE-ORDER-PRICE TO ORDER-PRICE
004540         MOVE SAVE-ORDER-SIZE TO ORDER-SIZE.
004550
004560*  MOVES AT MOST ONE WORST-RANKED ENTRY'S WORTH OF SHARES FROM
004570*  TOP TO BOTTOM PER CALL - IF THAT ENTRY HOLDS MORE THAN
004580*  EXCESS-QUANTITY, ONLY THE EXCESS MOVES AND THE ENTRY SURVIVES
004590*  IN THE TOP WITH WHATEVER IS LEFT.  REBALANCE-TOP-AFTER-ADD
004600*  KEEPS CALLING THIS UNTIL EXCESS-QUANTITY REACHES ZERO, WHICH
004610*  MAY TAKE SEVERAL WORST-RANKED ENTRIES IF EACH ONE IS SMALLER
004620*  THAN THE EXCESS.
004630*  EACH PASS RE-RUNS FIND-WORST-IN-PARTITION FROM SCRATCH RATHER
004640*  THAN REMEMBERING YESTERDAY'S WORST - ONCE ONE ENTRY MOVES OUT,
004650*  SOME OTHER ENTRY BECOMES THE NEW WORST, AND THE ONLY RELIABLE
004660*  WAY TO FIND IT IS TO SCAN AGAIN.
004670 EVICT-ONE-STEP.
004680     SET PART-IX TO 1.
004690     PERFORM FIND-WORST-IN-PARTITION.
004700     IF NOT WORST-ENTRY-FOUND
004710         MOVE ZERO TO EXCESS-QUANTITY
004720         GO TO EVICT-ONE-STEP-EXIT.
004730     MOVE PART-ORDER-REMAINING (BOOK-IX, 1, WORST-ENTRY-INDEX)
004740         TO MOVE-QUANTITY.
004750     IF MOVE-QUANTITY > EXCESS-QUANTITY
004760         MOVE EXCESS-QUANTITY TO MOVE-QUANTITY.
004770     MOVE PART-ORDER-PRICE (BOOK-IX, 1, WORST-ENTRY-INDEX)
004780         TO ORDER-PRICE.
004790     MOVE PART-ORDER-ID (BOOK-IX, 1, WORST-ENTRY-INDEX)
004800         TO ORDER-ID.
004810     MOVE PART-ORDER-TIMESTAMP (BOOK-IX, 1, WORST-ENTRY-INDEX)
004820         TO ORDER-TIMESTAMP.
004830     SUBTRACT MOVE-QUANTITY FROM
004840         PART-ORDER-REMAINING (BOOK-IX, 1, WORST-ENTRY-INDEX).
004850     SUBTRACT MOVE-QUANTITY FROM PART-TOTAL-QTY (BOOK-IX, 1).
004860     COMPUTE MOVE-VALUE-AMOUNT = ORDER-PRICE * MOVE-QUANTITY.
004870     SUBTRACT MOVE-VALUE-AMOUNT
004880         FROM PART-TOTAL-VALUE (BOOK-IX, 1).
004890     IF PART-ORDER-REMAINING
004900             (BOOK-IX, 1, WORST-ENTRY-INDEX) = ZERO
004910         SET ORDER-SLOT-EMPTY (BOOK-IX, 1, WORST-ENTRY-INDEX)
004920             TO TRUE
004930         SUBTRACT 1 FROM PART-ENTRY-COUNT (BOOK-IX, 1).
004940     MOVE MOVE-QUANTITY TO ORDER-SIZE.
004950     SET PART-IX TO 2.
004960     PERFORM INSERT-INTO-PARTITION-1.
004970     SUBTRACT MOVE-QUANTITY FROM EXCESS-QUANTITY.
004980*  THE GO TO ABOVE (NO WORST ENTRY LEFT) AND THE NORMAL FALL-
004990*  THROUGH BOTH LAND HERE - THE LOOP IN REBALANCE-TOP-AFTER-ADD
005000*  CHECKS EXCESS-QUANTITY = ZERO EITHER WAY ON THE NEXT PASS.
005010 EVICT-ONE-STEP-EXIT.
005020     EXIT.
005030
005040*----------------------------------------------------------------
005050*  REDUCE THE REMAINING SIZE OF A RESTING ORDER
005060*  A REDUCE CAN LAND ANYWHERE - THE CALLER HAS NO WAY OF KNOWING
005070*  WHETHER THE ORDER IS CURRENTLY SITTING IN THE TOP OR THE
005080*  BOTTOM, SO BOTH PARTITIONS ARE CHECKED.  BOTTOM IS CHECKED
005090*  FIRST ON PURPOSE - IF THE SAME ORDER-ID SOMEHOW HAS REMAINING
005100*  SHARES IN BOTH PARTITIONS AT ONCE, TAKING FROM THE BOTTOM
005110*  FIRST LEAVES THE TOP (THE QUOTED PARTITION) UNDISTURBED AS
005120*  LONG AS POSSIBLE.
005130*  IN PRACTICE AN ORDER-ID USUALLY LIVES IN ONLY ONE PARTITION
005140*  AT A TIME, SINCE INSERT-INTO-PARTITION-1 MERGES RATHER THAN
005150*  SPLITS.  THE ONLY WAY TO END UP WITH THE SAME ORDER-ID IN
005160*  BOTH AT ONCE IS A PARTIAL EVICTION OR PROMOTION IN PROGRESS,
005170*  WHICH IS WHY THIS PARAGRAPH BOTHERS TO CHECK BOTH ANYWAY.
005180*----------------------------------------------------------------
005190 REDUCE-ORDER-IN-BOOK.
005200     PERFORM VALIDATE-REDUCTION.
005210     IF VALID-FLAG = "N"
005220         IF RETURN-CODE NOT = "NF"
005230             MOVE "IV" TO RETURN-CODE
005240         END-IF
005250         GO TO REDUCE-ORDER-IN-BOOK-EXIT.
005260     MOVE ORDER-SIZE TO REMAINING-TO-REDUCE.
005270     SET PART-IX TO 2.
005280     PERFORM FIND-ENTRY-IN-PARTITION.
005290     IF ENTRY-WAS-FOUND
005300         PERFORM REDUCE-FROM-FOUND-ENTRY.
005310     IF REMAINING-TO-REDUCE > ZERO
005320         SET PART-IX TO 1
005330         PERFORM FIND-ENTRY-IN-PARTITION
005340         IF ENTRY-WAS-FOUND
005350             PERFORM REDUCE-FROM-FOUND-ENTRY.
005360     PERFORM PROMOTE-AFTER-REDUCE.
005370*  VALIDATE-REDUCTION'S GO TO JUMPS STRAIGHT HERE ON A BAD OR
005380*  UNKNOWN ORDER-ID, BYPASSING BOTH FIND-ENTRY-IN-PARTITION
005390*  CALLS AND THE PROMOTE STEP - NOTHING IN THE TABLE MOVES.
005400 REDUCE-ORDER-IN-BOOK-EXIT.
005410     EXIT.
005420
005430*  TAKES AT MOST REMAINING-TO-REDUCE SHARES OUT OF THE ENTRY
005440*  FIND-ENTRY-IN-PARTITION JUST LOCATED - NEVER MORE THAN THE
005450*  ENTRY ACTUALLY HAS LEFT, EVEN IF THE REQUEST IS BIGGER (THE
005460*  LEFTOVER FALLS THROUGH TO THE SECOND FIND-ENTRY-IN-PARTITION
005470*  CALL IN REDUCE-ORDER-IN-BOOK, WHICH IS WHY REMAINING-TO-
005480*  REDUCE IS A SEPARATE FIELD FROM ORDER-SIZE).  RANK-WORK-PRICE
005490*  BORROWS THE ENTRY'S OWN PRICE JUST LONG ENOUGH TO COMPUTE THE
005500*  VALUE TAKEN OUT - IT HAS NOTHING TO DO WITH RANKING HERE.
005510*  NOTE THIS PARAGRAPH NEVER CALLS REBALANCE OR PROMOTE ITSELF -
005520*  REDUCE-ORDER-IN-BOOK DOES THAT ONCE, AFTER BOTH PARTITIONS
005530*  HAVE BEEN GIVEN A CHANCE AT THE REQUEST, SO A REDUCE THAT
005540*  TOUCHES BOTH THE TOP AND THE BOTTOM IN ONE CALL ONLY
005550*  TRIGGERS ONE PROMOTE-AFTER-REDUCE PASS, NOT TWO.
005560 REDUCE-FROM-FOUND-ENTRY.
005570     MOVE PART-ORDER-REMAINING
005580         (BOOK-IX, PART-IX, FOUND-ENTRY-INDEX) TO MOVE-QUANTITY.
005590     IF MOVE-QUANTITY > REMAINING-TO-REDUCE
005600         MOVE REMAINING-TO-REDUCE TO MOVE-QUANTITY.
005610     MOVE PART-ORDER-PRICE
005620         (BOOK-IX, PART-IX, FOUND-ENTRY-INDEX) TO RANK-WORK-PRICE.
005630     SUBTRACT MOVE-QUANTITY FROM PART-ORDER-REMAINING
005640         (BOOK-IX, PART-IX, FOUND-ENTRY-INDEX).
005650     SUBTRACT MOVE-QUANTITY
005660         FROM PART-TOTAL-QTY (BOOK-IX, PART-IX).
005670     COMPUTE MOVE-VALUE-AMOUNT = RANK-WORK-PRICE * MOVE-QUANTITY.
005680     SUBTRACT MOVE-VALUE-AMOUNT
005690         FROM PART-TOTAL-VALUE (BOOK-IX, PART-IX).
005700     IF PART-ORDER-REMAINING
005710             (BOOK-IX, PART-IX, FOUND-ENTRY-INDEX) = ZERO
005720         SET ORDER-SLOT-EMPTY
005730             (BOOK-IX, PART-IX, FOUND-ENTRY-INDEX) TO TRUE
005740         SUBTRACT 1 FROM PART-ENTRY-COUNT (BOOK-IX, PART-IX).
005750     SUBTRACT MOVE-QUANTITY FROM REMAINING-TO-REDUCE.
005760
005770*  IF THE REDUCTION TOOK SHARES OUT OF THE TOP, PULL UP ENOUGH
005780*  FROM THE BOTTOM TO BRING THE TOP BACK TO TARGET-SIZE.
005790*  PROMOTE-ONE-STEP BORROWS THE SAME FOUR LINKAGE FIELDS AS
005800*  EVICT-ONE-STEP ABOVE, SO THE SAME SAVE/RESTORE IS NEEDED
005810*  AROUND ITS LOOP (MD-0327).
005820 PROMOTE-AFTER-REDUCE.
005830     IF PART-TOTAL-QTY (BOOK-IX, 1) < TARGET-SIZE
005840         MOVE ORDER-ID TO SAVE-ORDER-ID
005850         MOVE ORDER-TIMESTAMP TO SAVE-ORDER-TIMESTAMP
005860         MOVE ORDER-PRICE TO SAVE-ORDER-PRICE
005870         MOVE ORDER-SIZE TO SAVE-ORDER-SIZE
005880         COMPUTE NEEDED-QUANTITY =
005890             TARGET-SIZE - PART-TOTAL-QTY (BOOK-IX, 1)
005900         IF NEEDED-QUANTITY > PART-TOTAL-QTY (BOOK-IX, 2)
005910             MOVE PART-TOTAL-QTY (BOOK-IX, 2) TO NEEDED-QUANTITY
005920         END-IF
005930         PERFORM PROMOTE-ONE-STEP THRU PROMOTE-ONE-STEP-EXIT
005940             UNTIL NEEDED-QUANTITY = ZERO
005950             OR PART-TOTAL-QTY (BOOK-IX, 2) = ZERO
005960         MOVE SAVE-ORDER-ID TO ORDER-ID
005970         MOVE SAVE-ORDER-TIMESTAMP TO ORDER-TIMESTAMP
005980         MOVE SAVE-ORDER-PRICE TO ORDER-PRICE
005990         MOVE SAVE-ORDER-SIZE TO ORDER-SIZE.
006000
006010*  MIRROR IMAGE OF EVICT-ONE-STEP ABOVE - PULLS THE BEST-RANKED
006020*  ENTRY OUT OF THE BOTTOM AND INTO THE TOP, ONE ENTRY'S WORTH
006030*  (OR LESS, IF NEEDED-QUANTITY RUNS OUT FIRST) PER CALL.
006040*  PROMOTE-AFTER-REDUCE STOPS CALLING THIS EITHER WHEN THE TOP
006050*  IS BACK TO TARGET-SIZE OR WHEN THE BOTTOM HAS NOTHING LEFT TO
006060*  GIVE - A THIN MARKET CAN LEAVE THE TOP PERMANENTLY SHORT, AND
006070*  THAT IS A NORMAL CONDITION, NOT AN ERROR.
006080*  THE NEXT "VALU" CALL AFTER A REDUCE LIKE THIS SIMPLY COMES
006090*  BACK WITH VALUE-AVAILABLE-FLAG "N" UNTIL ENOUGH NEW ADDS
006100*  REFILL THE TOP BACK UP TO TARGET-SIZE.
006110 PROMOTE-ONE-STEP.
006120     SET PART-IX TO 2.
006130     PERFORM FIND-BEST-IN-PARTITION.
006140     IF NOT BEST-ENTRY-FOUND
006150         MOVE ZERO TO NEEDED-QUANTITY
006160         GO TO PROMOTE-ONE-STEP-EXIT.
006170     MOVE PART-ORDER-REMAINING (BOOK-IX, 2, BEST-ENTRY-INDEX)
006180         TO MOVE-QUANTITY.
006190     IF MOVE-QUANTITY > NEEDED-QUANTITY
006200         MOVE NEEDED-QUANTITY TO MOVE-QUANTITY.
006210     MOVE PART-ORDER-PRICE (BOOK-IX, 2, BEST-ENTRY-INDEX)
006220         TO ORDER-PRICE.
006230     MOVE PART-ORDER-ID (BOOK-IX, 2, BEST-ENTRY-INDEX)
006240         TO ORDER-ID.
006250     MOVE PART-ORDER-TIMESTAMP (BOOK-IX, 2, BEST-ENTRY-INDEX)
006260         TO ORDER-TIMESTAMP.
006270     SUBTRACT MOVE-QUANTITY FROM
006280         PART-ORDER-REMAINING (BOOK-IX, 2, BEST-ENTRY-INDEX).
006290     SUBTRACT MOVE-QUANTITY FROM PART-TOTAL-QTY (BOOK-IX, 2).
006300     COMPUTE MOVE-VALUE-AMOUNT = ORDER-PRICE * MOVE-QUANTITY.
006310     SUBTRACT MOVE-VALUE-AMOUNT
006320         FROM PART-TOTAL-VALUE (BOOK-IX, 2).
006330     IF PART-ORDER-REMAINING (BOOK-IX, 2, BEST-ENTRY-INDEX) = ZERO
006340         SET ORDER-SLOT-EMPTY (BOOK-IX, 2, BEST-ENTRY-INDEX)
006350             TO TRUE
006360         SUBTRACT 1 FROM PART-ENTRY-COUNT (BOOK-IX, 2).
006370     MOVE MOVE-QUANTITY TO ORDER-SIZE.
006380     SET PART-IX TO 1.
006390     PERFORM INSERT-INTO-PARTITION-1.
006400     SUBTRACT MOVE-QUANTITY FROM NEEDED-QUANTITY.
006410*  SAME PATTERN AS EVICT-ONE-STEP-EXIT ABOVE - REACHED EITHER BY
006420*  THE EARLY GO TO OR BY FALLING THROUGH NORMALLY.
006430 PROMOTE-ONE-STEP-EXIT.
006440     EXIT.
006450
006460*----------------------------------------------------------------
006470*  COMPUTE THE QUOTED VALUE FOR THIS BOOK
006480*  A "VALU" CALL NEVER TOUCHES THE TABLE - IT ONLY READS
006490*  PART-TOTAL-VALUE FOR THE TOP PARTITION, WHICH ROUTE-ON-
006500*  FUNCTION'S CALLERS KEEP CURRENT AS EVERY ADD/REDUCE RUNS
006510*  THROUGH REBALANCE-TOP-AFTER-ADD OR PROMOTE-AFTER-REDUCE.
006520*  THE VALUE IS ONLY GOOD IF THE TOP IS EXACTLY AT TARGET-SIZE -
006530*  A PARTIALLY FILLED TOP HAS NO MEANING AS A QUOTE, SO
006540*  VALUE-AVAILABLE-FLAG COMES BACK "N" AND PRICER01 SKIPS THE
006550*  VALUPD LINE FOR THAT SIDE ON THIS EVENT.
006560*  PART-TOTAL-VALUE IS NEVER RECOMPUTED FROM SCRATCH HERE - IT
006570*  IS A RUNNING TOTAL MAINTAINED INCREMENTALLY BY EVERY INSERT,
006580*  EVICT, REDUCE AND PROMOTE PARAGRAPH ELSEWHERE IN THIS PROGRAM.
006590*  COMPUTE-BOOK-VALUE JUST READS WHATEVER IS ALREADY THERE.
006600*----------------------------------------------------------------
006610 COMPUTE-BOOK-VALUE.
006620     IF PART-TOTAL-QTY (BOOK-IX, 1) = TARGET-SIZE
006630         MOVE PART-TOTAL-VALUE (BOOK-IX, 1) TO COMPUTED-VALUE
006640         MOVE "Y" TO VALUE-AVAILABLE-FLAG
006650     ELSE
006660         MOVE ZERO TO COMPUTED-VALUE
006670         MOVE "N" TO VALUE-AVAILABLE-FLAG.
006680*  NO GO TO EVER TARGETS THIS EXIT - IT IS HERE ONLY TO MATCH
006690*  THE THRU-EXIT STYLE THE OTHER TWO FUNCTION PARAGRAPHS USE SO
006700*  ROUTE-ON-FUNCTION CAN PERFORM ALL THREE THE SAME WAY.
006710 COMPUTE-BOOK-VALUE-EXIT.
006720     EXIT.
006730
006740*----------------------------------------------------------------
006750*  VALIDATION
006760*  NOTE BKEVAL01 DOES NOT RE-CHECK PRICE OR SIZE FOR SANITY -
006770*  PRICER01'S CONVERT-PRICE-TOKEN AND EXTRACT-ADD-FIELDS ALREADY
006780*  THREW OUT A BLANK OR UNPARSEABLE FIELD BEFORE THE CALL EVER
006790*  HAPPENS.  ALL THIS VALIDATION DOES IS CATCH THE TWO THINGS
006800*  ONLY BKEVAL01 CAN KNOW - A MISSING ORDER-ID OR SIDE CODE, OR
006810*  (FOR A REDUCE) AN ORDER-ID THAT IS NOT ACTUALLY RESTING.
006820*  A ZERO ORDER-SIZE IS NOT CHECKED FOR HERE EITHER - SEE
006830*  MD-0319 IN THE CHANGE LOG, A FLAT ZERO IS A VALID SIZE FOR
006840*  BOTH AN ADD AND A REDUCE, NOT SOMETHING TO REJECT.
006850*----------------------------------------------------------------
006860 VALIDATE-NEW-ORDER.
006870     MOVE "Y" TO VALID-FLAG.
006880     IF ORDER-ID = SPACE
006890         MOVE "N" TO VALID-FLAG
006900     END-IF.
006910     IF NOT SIDE-IS-BID AND NOT SIDE-IS-ASK
006920         MOVE "N" TO VALID-FLAG
006930     END-IF.
006940     IF VALID-FLAG = "N"
006950         MOVE ORDER-ID TO REJECT-TRACE-ID
006960         MOVE ORDER-PRICE TO RANK-WORK-PRICE
006970         MOVE ORDER-SIZE TO TEMP-QUANTITY-AREA
006980         DISPLAY "BKEVAL01 - ADD REJECTED FOR " REJECT-TRACE-ID
006990         DISPLAY "    PRICE " RANK-WORK-PRICE-EDIT
007000                 "  SIZE " TEMP-QUANTITY-EDIT.
007010
007020*  AN ORDER-ID NOT FOUND ANYWHERE IN EITHER PARTITION COMES BACK
007030*  "NF" RATHER THAN "IV" SO PRICER01 CAN TELL A STALE REDUCE
007040*  APART FROM A GENUINELY BAD ONE - SEE TRY-REDUCE-ON-ASK-SIDE
007050*  AND MD-0041/MD-0276 OVER IN PRICER01 FOR WHY THAT RETURN CODE
007060*  MATTERS.  REQUESTING MORE SHARES THAN THE ORDER HAS LEFT IS
007070*  "IV" INSTEAD - THE ORDER-ID IS REAL BUT THE REQUEST IS NOT.
007080 VALIDATE-REDUCTION.
007090     MOVE "Y" TO VALID-FLAG.
007100     MOVE "OK" TO RETURN-CODE.
007110     MOVE ZERO TO SUM-REMAINING-FOR-ID.
007120     PERFORM SUM-REMAINING-IN-PARTITION
007130         VARYING SCAN-PARTITION-IX FROM 1 BY 1
007140         UNTIL SCAN-PARTITION-IX > 2.
007150*    THE ELSE BELOW BINDS TO THE IF RIGHT ABOVE IT, NOT TO THE
007160*    ONE THAT FOLLOWS - SUM-REMAINING-FOR-ID OF ZERO MEANS THE
007170*    ORDER-ID ISN'T RESTING AT ALL, WHICH IS CHECKED FIRST AND
007180*    SKIPS THE SIZE COMPARISON ENTIRELY SINCE THERE IS NOTHING
007190*    TO COMPARE ORDER-SIZE AGAINST.
007200     IF SUM-REMAINING-FOR-ID = ZERO
007210         MOVE "N" TO VALID-FLAG
007220         MOVE "NF" TO RETURN-CODE
007230     ELSE
007240     IF ORDER-SIZE > SUM-REMAINING-FOR-ID
007250         MOVE "N" TO VALID-FLAG
007260         MOVE "IV" TO RETURN-CODE.
007270     IF VALID-FLAG = "N"
007280         MOVE ORDER-ID TO REJECT-TRACE-ID
007290         MOVE ORDER-SIZE TO TEMP-QUANTITY-AREA
007300         DISPLAY "BKEVAL01 - REDUCE REJECTED FOR " REJECT-TRACE-ID
007310         DISPLAY "    REQUESTED " TEMP-QUANTITY-EDIT
007320                 "  AVAILABLE " SUM-REMAINING-EDIT
007330                 "  RETURN-CODE " RETURN-CODE.
007340
007350*  VARIED OVER SCAN-PARTITION-IX BY VALIDATE-REDUCTION SO IT
007360*  ADDS WHATEVER IS LEFT OF THIS ORDER-ID IN BOTH PARTITIONS -
007370*  AN ORDER SPLIT ACROSS TOP AND BOTTOM STILL HAS TO VALIDATE
007380*  AGAINST ITS TOTAL REMAINING SIZE, NOT JUST ONE PARTITION'S
007390*  SHARE OF IT.
007400 SUM-REMAINING-IN-PARTITION.
007410     PERFORM FIND-ENTRY-IN-THIS-PARTITION.
007420     IF ENTRY-WAS-FOUND
007430         ADD PART-ORDER-REMAINING
007440                 (BOOK-IX, SCAN-PARTITION-IX, FOUND-ENTRY-INDEX)
007450             TO SUM-REMAINING-FOR-ID.
007460
007470*  SAME LOGIC AS FIND-ENTRY-IN-PARTITION BELOW BUT SCANS
007480*  WHICHEVER PARTITION SUM-REMAINING-IN-PARTITION IS CURRENTLY
007490*  POINTED AT VIA SCAN-PARTITION-IX RATHER THAN PART-IX - KEPT
007500*  AS ITS OWN PAIR OF PARAGRAPHS SO VALIDATE-REDUCTION'S CALL
007510*  DOES NOT HAVE TO SAVE AND RESTORE PART-IX AROUND IT.
007520*  PART-IX IS STILL SET AND IN USE BY WHATEVER CALLED
007530*  VALIDATE-REDUCTION (REDUCE-ORDER-IN-BOOK HAS NOT SET IT YET
007540*  AT THIS POINT, BUT OTHER CALLERS MIGHT HAVE ONE IN PROGRESS),
007550*  SO BORROWING IT HERE WOULD BE A SILENT SIDE EFFECT.
007560 FIND-ENTRY-IN-THIS-PARTITION.
007570     MOVE "N" TO FOUND-ENTRY-SWITCH.
007580     PERFORM TEST-ENTRY-IN-THIS-PARTITION
007590         VARYING SCAN-INDEX FROM 1 BY 1
007600         UNTIL SCAN-INDEX > 500 OR ENTRY-WAS-FOUND.
007610
007620*  IDENTICAL TEST TO TEST-ENTRY-IN-PARTITION BELOW, JUST KEYED
007630*  OFF SCAN-PARTITION-IX INSTEAD OF PART-IX.
007640 TEST-ENTRY-IN-THIS-PARTITION.
007650     IF ORDER-SLOT-ACTIVE (BOOK-IX, SCAN-PARTITION-IX, SCAN-INDEX)
007660       AND ORDER-ID =
007670           PART-ORDER-ID (BOOK-IX, SCAN-PARTITION-IX, SCAN-INDEX)
007680         MOVE "Y" TO FOUND-ENTRY-SWITCH
007690         SET FOUND-ENTRY-INDEX TO SCAN-INDEX.
007700
007710*----------------------------------------------------------------
007720*  TABLE SEARCH HELPERS - ALL OPERATE ON PART-IX/BOOK-IX
007730*  EVERY ONE OF THESE IS A STRAIGHT LINEAR SCAN OF THE 500-SLOT
007740*  PART-ORDER TABLE - THERE IS NO INDEX OR SORTED ORDER KEPT ON
007750*  THE SLOTS THEMSELVES.  AT 500 ENTRIES A PARTITION THIS IS
007760*  CHEAP ENOUGH NOT TO WORRY ABOUT; IF TARGET-SIZE EVER GROWS
007770*  TO WHERE PARTITIONS ROUTINELY FILL ALL 500 SLOTS, THIS IS THE
007780*  FIRST PLACE TO LOOK FOR COST.
007790*  500 WAS PICKED TO COVER THE BUSIEST NAMES ON THE BOOK WITH
007800*  ROOM TO SPARE - RAISING IT IS A ONE-LINE CHANGE IN WSORDBK01
007810*  BUT MEANS RECOMPILING BOTH THIS PROGRAM AND PRICER01 SINCE
007820*  BOTH COPY THE SAME LAYOUT.
007830*----------------------------------------------------------------
007840 FIND-ENTRY-IN-PARTITION.
007850     MOVE "N" TO FOUND-ENTRY-SWITCH.
007860     PERFORM TEST-ENTRY-IN-PARTITION
007870         VARYING SCAN-INDEX FROM 1 BY 1
007880         UNTIL SCAN-INDEX > 500 OR ENTRY-WAS-FOUND.
007890
007900*  MATCHES ON ORDER-ID ALONE, NOT PRICE OR TIMESTAMP - AN
007910*  ORDER-ID IS ASSUMED UNIQUE WITHIN A PARTITION (INSERT-INTO-
007920*  PARTITION-1 ENFORCES THAT BY MERGING RATHER THAN DUPLICATING)
007930*  SO THE FIRST MATCH IS ALSO THE ONLY MATCH.
007940*  AN ORDER-ID IS NOT GUARANTEED UNIQUE ACROSS THE WHOLE BOOK
007950*  SIDE, ONLY WITHIN ONE PARTITION - THAT IS WHY REDUCE-ORDER-
007960*  IN-BOOK AND SUM-REMAINING-IN-PARTITION BOTH HAVE TO LOOK IN
007970*  BOTH PARTITIONS RATHER THAN STOPPING AT THE FIRST HIT.
007980 TEST-ENTRY-IN-PARTITION.
007990     IF ORDER-SLOT-ACTIVE (BOOK-IX, PART-IX, SCAN-INDEX)
008000       AND ORDER-ID = PART-ORDER-ID (BOOK-IX, PART-IX, SCAN-INDEX)
008010         MOVE "Y" TO FOUND-ENTRY-SWITCH
008020         SET FOUND-ENTRY-INDEX TO SCAN-INDEX.
008030
008040*  CALLED ONLY FROM INSERT-INTO-PARTITION-1 AFTER FIND-ENTRY-IN-
008050*  PARTITION HAS ALREADY COME BACK EMPTY, SO AN ORDER-ID NEVER
008060*  NEEDS MORE THAN ONE FREE SLOT AT A TIME.  IF ALL 500 SLOTS IN
008070*  A PARTITION ARE ACTIVE THIS SIMPLY RUNS OFF THE END WITH
008080*  EMPTY-SLOT-FOUND STILL FALSE - NO SEPARATE "TABLE FULL" ERROR
008090*  PATH EXISTS, SINCE PART-ENTRY-COUNT NEVER ACTUALLY REACHES
008100*  500 IN PRACTICE FOR THE VOLUMES THIS RUNS AGAINST.
008110*  A SLOT THAT GOES EMPTY (EVICT-ONE-STEP, REDUCE-FROM-FOUND-
008120*  ENTRY, PROMOTE-ONE-STEP ALL SET ORDER-SLOT-EMPTY WHEN REMAINING
008130*  REACHES ZERO) IS REUSED BY THE NEXT ADD THAT LANDS IN THIS
008140*  PARTITION - SLOTS ARE NEVER COMPACTED OR RECLAIMED IN ANY
008150*  OTHER WAY.
008160 FIND-EMPTY-SLOT-IN-PARTITION.
008170     MOVE "N" TO EMPTY-SLOT-SWITCH.
008180     PERFORM TEST-EMPTY-SLOT-IN-PARTITION
008190         VARYING SCAN-INDEX FROM 1 BY 1
008200         UNTIL SCAN-INDEX > 500 OR EMPTY-SLOT-FOUND.
008210
008220 TEST-EMPTY-SLOT-IN-PARTITION.
008230     IF ORDER-SLOT-EMPTY (BOOK-IX, PART-IX, SCAN-INDEX)
008240         MOVE "Y" TO EMPTY-SLOT-SWITCH
008250         SET EMPTY-SLOT-INDEX TO SCAN-INDEX.
008260
008270*  WORST IN TOP: ASK WANTS THE HIGHEST PRICE, BID THE LOWEST.
008280*  ALWAYS CALLED WITH PART-IX ALREADY SET TO 1 BY THE CALLER -
008290*  "WORST" ONLY HAS MEANING FOR THE TOP PARTITION, SINCE THE
008300*  BOTTOM PARTITION HAS NO RANKING OF ITS OWN UNTIL SOMETHING
008310*  IS ABOUT TO BE PROMOTED OUT OF IT.
008320 FIND-WORST-IN-PARTITION.
008330     MOVE "N" TO WORST-FOUND-SWITCH.
008340     PERFORM TEST-WORST-IN-PARTITION
008350         VARYING SCAN-INDEX FROM 1 BY 1
008360         UNTIL SCAN-INDEX > 500.
008370
008380*  FIRST ACTIVE SLOT SEEN BECOMES THE INITIAL CANDIDATE; EVERY
008390*  ACTIVE SLOT AFTER THAT IS RANKED AGAINST THE CURRENT WORST-
008400*  ENTRY-INDEX VIA RANK-AGAINST-WORST RATHER THAN REPEATING THE
008410*  COMPARISON HERE.
008420 TEST-WORST-IN-PARTITION.
008430     IF ORDER-SLOT-ACTIVE (BOOK-IX, PART-IX, SCAN-INDEX)
008440         IF NOT WORST-ENTRY-FOUND
008450             MOVE "Y" TO WORST-FOUND-SWITCH
008460             SET WORST-ENTRY-INDEX TO SCAN-INDEX
008470         ELSE
008480             PERFORM RANK-AGAINST-WORST.
008490
008500*  THE ONLY PLACE IN THE PROGRAM WHERE SIDE-IS-ASK FLIPS THE
008510*  DIRECTION OF A COMPARISON - EVERYWHERE ELSE ASK AND BID ARE
008520*  TREATED IDENTICALLY.
008530 RANK-AGAINST-WORST.
008540     IF SIDE-IS-ASK
008550         IF PART-ORDER-PRICE (BOOK-IX, PART-IX, SCAN-INDEX) >
008560            PART-ORDER-PRICE (BOOK-IX, PART-IX, WORST-ENTRY-INDEX)
008570             SET WORST-ENTRY-INDEX TO SCAN-INDEX
008580         END-IF
008590     ELSE
008600         IF PART-ORDER-PRICE (BOOK-IX, PART-IX, SCAN-INDEX) <
008610            PART-ORDER-PRICE (BOOK-IX, PART-IX, WORST-ENTRY-INDEX)
008620             SET WORST-ENTRY-INDEX TO SCAN-INDEX
008630         END-IF.
008640
008650*  BEST IN BOTTOM: ASK WANTS THE LOWEST PRICE, BID THE HIGHEST.
008660*  ALWAYS CALLED WITH PART-IX ALREADY SET TO 2 - THE MIRROR OF
008670*  THE NOTE ABOVE FIND-WORST-IN-PARTITION.
008680 FIND-BEST-IN-PARTITION.
008690     MOVE "N" TO BEST-FOUND-SWITCH.
008700     PERFORM TEST-BEST-IN-PARTITION
008710         VARYING SCAN-INDEX FROM 1 BY 1
008720         UNTIL SCAN-INDEX > 500.
008730
008740*  SAME FIRST-CANDIDATE-THEN-RANK PATTERN AS TEST-WORST-IN-
008750*  PARTITION ABOVE, JUST POINTED AT THE BOTTOM PARTITION LOOKING
008760*  FOR THE BEST PRICE INSTEAD OF THE TOP PARTITION'S WORST.
008770 TEST-BEST-IN-PARTITION.
008780     IF ORDER-SLOT-ACTIVE (BOOK-IX, PART-IX, SCAN-INDEX)
008790         IF NOT BEST-ENTRY-FOUND
008800             MOVE "Y" TO BEST-FOUND-SWITCH
008810             SET BEST-ENTRY-INDEX TO SCAN-INDEX
008820         ELSE
008830             PERFORM RANK-AGAINST-BEST.
008840
008850*  MIRROR OF RANK-AGAINST-WORST - AN ASK WANTS THE CHEAPEST
008860*  ENTRY PROMOTED FIRST, A BID WANTS THE ONE PAYING THE MOST.
008870 RANK-AGAINST-BEST.
008880     IF SIDE-IS-ASK
008890         IF PART-ORDER-PRICE (BOOK-IX, PART-IX, SCAN-INDEX) <
008900            PART-ORDER-PRICE (BOOK-IX, PART-IX, BEST-ENTRY-INDEX)
008910             SET BEST-ENTRY-INDEX TO SCAN-INDEX
008920         END-IF
008930     ELSE
008940         IF PART-ORDER-PRICE (BOOK-IX, PART-IX, SCAN-INDEX) >
008950            PART-ORDER-PRICE (BOOK-IX, PART-IX, BEST-ENTRY-INDEX)
008960             SET BEST-ENTRY-INDEX TO SCAN-INDEX
008970         END-IF.
