000010******************************************************************
000020* Author: R. E. Holt
000030* Date:
000040* Purpose: best-execution value pricer - main batch driver
000050* Tectonics: cobc
000060******************************************************************
000070 IDENTIFICATION DIVISION.
000080 PROGRAM-ID. PRICER01.
000090 AUTHOR. R E HOLT.
000100 INSTALLATION. MARKET DATA SYSTEMS.
000110 DATE-WRITTEN. 03/17/93.
000120 DATE-COMPILED.
000130 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000140
000150*----------------------------------------------------------------
000160*  CHANGE LOG
000170*  DATE     BY   TICKET    DESCRIPTION
000180*  -------- ---  --------  ------------------------------------
000190*  03/17/93 REH  MD-0041   ORIGINAL CUT - READS ORDEVT, DRIVES
000200*                          BKEVAL01, WRITES VALUPD.
000210*  22/06/93 REH  MD-0058   TARGET-SIZE NOW COMES OFF THE PARM
000220*                          CARD INSTEAD OF BEING HARD-CODED.
000230*  14/02/94 JBT  MD-0102   BUY VALUE NOW ALWAYS CHECKED BEFORE
000240*                          SALE VALUE SO THE TWO LINES COME OUT
000250*                          IN A CONSISTENT ORDER.
000260*  02/12/96 LDP  MD-0188   ADD-EVENT/REDUCE-EVENT TOKEN VIEWS
000270*                          REDEFINE ONE PARSE BUFFER.
000280*  09/09/98 LDP  MD-0231   Y2K REVIEW - TIMESTAMP IS A PLAIN
000290*                          MILLISECOND COUNTER, NOT A DATE.
000300*                          NO CHANGE REQUIRED.
000310*  19/04/01 MKS  MD-0276   REDUCE NOW RETRIES ON THE ASK BOOK
000320*                          WHEN THE BID BOOK RETURNS NOT-FOUND.
000330*  11/07/05 MKS  MD-0304   EVENT/LINE COUNTS DISPLAYED AT
000340*                          CLOSE FOR THE OVERNIGHT RUN LOG.
000350*  03/14/06 MKS  MD-0319   EXTRACT-ADD-FIELDS AND EXTRACT-REDUCE-
000360*                          FIELDS WERE REJECTING A ZERO ORDER
000370*                          SIZE AS INVALID - AUDIT SHOWED A FLAT
000380*                          ORDER-SIZE OF 0 IS A LEGITIMATE EVENT,
000390*                          NOT A PARSE FAILURE.  DROPPED THE ZERO
000400*                          CHECK, UNSIGNED PIC STILL KEEPS OUT
000410*                          NEGATIVES.
000420*----------------------------------------------------------------
000430*
000440*  NARRATIVE
000450*
000460*  THIS PROGRAM IS THE DRIVER FOR THE BEST-EXECUTION VALUE
000470*  REPORT.  IT READS THE ORDER EVENT FEED (ORDEVT) ONE LINE AT A
000480*  TIME, EACH LINE EITHER ADDING A NEW RESTING ORDER TO THE BID
000490*  OR ASK BOOK OR REDUCING THE SIZE OF AN ORDER ALREADY RESTING
000500*  ON ONE OF THE TWO BOOKS.  AFTER EVERY EVENT IT ASKS BKEVAL01
000510*  WHAT A CUSTOMER WOULD PAY TO BUY TARGET-SIZE SHARES (PRICED
000520*  OFF THE ASK BOOK) AND WHAT A CUSTOMER WOULD RECEIVE SELLING
000530*  TARGET-SIZE SHARES (PRICED OFF THE BID BOOK), AND WRITES A
000540*  LINE TO VALUPD ONLY WHEN ONE OF THOSE TWO NUMBERS ACTUALLY
000550*  CHANGED FROM THE LAST TIME IT WAS CHECKED.
000560*
000570*  ALL OF THE BOOK-KEEPING - WHERE AN ORDER GOES, HOW THE TOP
000580*  AND BOTTOM PARTITIONS OF EACH BOOK ARE KEPT IN BALANCE, AND
000590*  HOW THE RUNNING VALUE IS SUMMED - LIVES IN BKEVAL01.  THIS
000600*  PROGRAM NEVER TOUCHES ORDER-BOOK-TABLE DIRECTLY EXCEPT TO
000610*  PASS IT ALONG ON EACH CALL; ITS OWN JOB IS LIMITED TO PARSING
000620*  THE INPUT LINE, CALLING BKEVAL01 WITH THE RIGHT FUNCTION CODE,
000630*  AND FORMATTING WHATEVER COMES BACK ONTO THE OUTPUT LINE.
000640*
000650*  TARGET-SIZE IS READ ONCE AT START OF RUN FROM THE ONE-CARD
000660*  PARM FILE AND NEVER CHANGES FOR THE REST OF THE JOB.
000670*
000680*----------------------------------------------------------------
000690
000700*  TOP-OF-FORM IS CARRIED FROM THE SHOP'S STANDARD SPECIAL-NAMES
000710*  BLOCK - THIS RUN HAS NO PRINTER FILE OF ITS OWN BUT THE
000720*  PARAGRAPH STAYS IN EVERY PROGRAM SO A PRINT FILE CAN BE ADDED
000730*  LATER WITHOUT A SECOND PASS THROUGH THE ENVIRONMENT DIVISION.
000740 ENVIRONMENT DIVISION.
000750 CONFIGURATION SECTION.
000760 SPECIAL-NAMES.
000770     C01 IS TOP-OF-FORM.
000780
000790*  THREE FILES FOR THIS RUN - THE EVENT FEED COMING IN, THE
000800*  VALUE-UPDATE FEED GOING OUT, AND THE ONE-CARD PARM FILE THAT
000810*  CARRIES TARGET-SIZE.  SELECT CLAUSES ARE IN THE SL COPYBOOKS
000820*  SO THE LOGICAL NAME CAN BE CHANGED AT ONE SPOT FOR ALL JOBS
000830*  THAT ASSIGN THIS PROGRAM.  EACH SL COPYBOOK ALSO CARRIES THE
000840*  FILE STATUS CLAUSE FOR ITS OWN FILE, POINTING AT THE
000850*  CORRESPONDING FILE-STATUS 77 DECLARED FURTHER DOWN IN
000860*  WORKING-STORAGE.
000870 INPUT-OUTPUT SECTION.
000880 FILE-CONTROL.
000890
000900     COPY "SLORDEVT01.CBL".
000910     COPY "SLVALUPD01.CBL".
000920     COPY "SLPARM01.CBL".
000930
000940 DATA DIVISION.
000950 FILE SECTION.
000960
000970*    RECORD LAYOUTS FOR ALL THREE FILES LIVE IN THEIR OWN FD
000980*    COPYBOOKS, ONE PER FILE, THE WAY THIS SHOP HAS ALWAYS DONE
000990*    IT SO A LAYOUT CHANGE DOES NOT TOUCH THE DRIVER PROGRAM.
001000     COPY "FDORDEVT01.CBL".
001010     COPY "FDVALUPD01.CBL".
001020     COPY "FDPARM01.CBL".
001030
001040 WORKING-STORAGE SECTION.
001050
001060*    THE BOOK ITSELF (WSORDBK01) AND THE EVENT/RUN-COUNT WORKING
001070*    FIELDS (WSORDWK01) ARE BOTH SHARED WITH BKEVAL01 - WSORDBK01
001080*    IS PASSED ON EVERY CALL, WSORDWK01 IS NOT PASSED BUT KEEPS
001090*    THE SAME COPYBOOK SO THE TWO PROGRAMS AGREE ON FIELD SIZES.
001100*    THE LINKAGE SECTION NAMES OVER IN BKEVAL01 (ORDER-ID, ORDER-
001110*    TIMESTAMP AND SO ON) ARE DELIBERATELY NOT THE SAME NAMES AS
001120*    THE EVENT-* FIELDS HERE, EVEN THOUGH THEY ARE PASSED BY
001130*    REFERENCE TO THOSE EXACT FIELDS ON MOST CALLS - THAT KEEPS
001140*    THE CALLING PROGRAM'S NAMES OUT OF THE CALLED PROGRAM.
001150     COPY "WSORDBK01.CBL".
001160     COPY "WSORDWK01.CBL".
001170
001180*  FILE STATUS BYTES AND THE TWO SCRATCH ITEMS USED BY THE
001190*  TOKEN-LENGTH IDIOM (SEE MEASURE-GENERIC-TOKEN BELOW) ARE KEPT
001200*  AS PLAIN 77S RATHER THAN FOLDED INTO A GROUP - THEY ARE USED
001210*  ONE AT A TIME AND THERE IS NO BENEFIT TO GROUPING THEM.  NONE
001220*  OF THE FILE-STATUS BYTES IS ACTUALLY TESTED ANYWHERE BELOW -
001230*  THEY ARE MOVED INTO FROM THE FILE-STATUS CLAUSE ON EACH
001240*  SELECT BUT THIS RUN HAS NO I-O ERROR HANDLING OF ITS OWN,
001250*  RELYING ON THE AT END/NOT AT END PHRASES ON EACH READ AND ON
001260*  THE RUNTIME ABENDING THE JOB FOR ANYTHING WORSE.
001270 77  ORDEVT-FILE-STATUS          PIC X(02)       VALUE SPACE.
001280 77  VALUPD-FILE-STATUS          PIC X(02)       VALUE SPACE.
001290 77  PARM-FILE-STATUS            PIC X(02)       VALUE SPACE.
001300 77  GENERIC-TOKEN               PIC X(20)       VALUE SPACE.
001310 77  TOKEN-LENGTH                PIC 9(02) COMP  VALUE ZERO.
001320
001330 PROCEDURE DIVISION.
001340*  A NOTE ON STYLE BEFORE THE PARAGRAPHS START - PARAGRAPHS THAT
001350*  CAN BAIL OUT EARLY (MOST OF THE PARSE/VALIDATE PARAGRAPHS
001360*  BELOW) ARE WRITTEN WITH A TRAILING -EXIT PARAGRAPH AND ARE
001370*  ALWAYS PERFORMED AS "PERFORM X THRU X-EXIT" SO A GO TO INSIDE
001380*  THE PARAGRAPH CAN DROP STRAIGHT TO THE EXIT WITHOUT FALLING
001390*  THROUGH INTO WHATEVER PARAGRAPH HAPPENS TO FOLLOW IT IN THE
001400*  SOURCE.  PARAGRAPHS THAT ALWAYS RUN TO COMPLETION (NO EARLY
001410*  EXIT NEEDED) ARE PLAIN PERFORMS WITH NO -EXIT TAIL.
001420*  PROGRAM-BEGIN IS THE WHOLE RUN - OPEN THE THREE FILES AND THE
001430*  PARM CARD, WALK THE EVENT FEED TO END OF FILE, CLOSE UP AND
001440*  DISPLAY THE RUN COUNTS.  NOTHING ELSE IN THIS PROGRAM IS EVER
001450*  PERFORMED EXCEPT FROM SOMEWHERE UNDER THIS THREE-STEP SPINE.
001460 PROGRAM-BEGIN.
001470     PERFORM OPENING-PROCEDURE.
001480     PERFORM MAIN-PROCESS.
001490     PERFORM CLOSING-PROCEDURE.
001500
001510*  PROGRAM-EXIT/PROGRAM-DONE ARE NOT CALLED IN THIS BATCH RUN -
001520*  CARRIED OVER FROM THE SUBPROGRAM SKELETON THIS SHOP USES FOR
001530*  EVERYTHING, MAIN LINE OR CALLED.  KEPT SO THE SHAPE MATCHES.
001540*  A MAIN-LINE PROGRAM STOPS THE RUN WITH STOP RUN, NOT EXIT
001550*  PROGRAM - EXIT PROGRAM ONLY MAKES SENSE IN A CALLED
001560*  SUBPROGRAM, WHICH THIS ONE IS NOT, SO PROGRAM-EXIT IS DEAD
001570*  WEIGHT HERE BUT LEFT IN PLACE FOR CONSISTENCY WITH THE SHOP'S
001580*  OTHER MAIN-LINE PROGRAMS.
001590 PROGRAM-EXIT.
001600     EXIT PROGRAM.
001610
001620 PROGRAM-DONE.
001630     STOP RUN.
001640
001650*--------------------------------
001660* OPEN / CLOSE
001670*--------------------------------
001680*  PARM-FILE IS READ AND CLOSED BEFORE THE EVENT FEED EVER OPENS -
001690*  WE NEED TARGET-SIZE SETTLED BEFORE THE FIRST ADD COMES IN, AND
001700*  THERE IS ONLY THE ONE CARD SO THERE IS NO REASON TO HOLD THE
001710*  FILE OPEN FOR THE REST OF THE RUN.
001720 OPENING-PROCEDURE.
001730     OPEN INPUT PARM-FILE.
001740     PERFORM READ-PARM-RECORD.
001750     CLOSE PARM-FILE.
001760     OPEN INPUT ORDER-EVENT-FILE.
001770     OPEN OUTPUT VALUE-UPDATE-FILE.
001780*    -1 MEANS "NOTHING REPORTED YET" ON EITHER SIDE, SO THE FIRST
001790*    REAL VALUE (EVEN A GENUINE NA) ALWAYS LOOKS LIKE A CHANGE AND
001800*    GETS WRITTEN.  SEE EVALUATE-BUY-VALUE/EVALUATE-SALE-VALUE.
001810     MOVE -1 TO LAST-BUY-VALUE.
001820     MOVE -1 TO LAST-SALE-VALUE.
001830
001840*  ONE-RECORD CARD FILE - TARGET-SIZE FOR THIS RUN.  A MISSING OR
001850*  EMPTY CARD IS NOT TREATED AS A FATAL ERROR, IT JUST LEAVES
001860*  TARGET-SIZE AT ZERO, WHICH MAKES EVERY VALUE COME BACK NA (SEE
001870*  MD-0058 ABOVE - BEFORE THIS THE SIZE WAS HARD-CODED IN HERE).
001880*  A ZERO TARGET-SIZE IS NOT WORTH ABORTING THE RUN OVER - THE
001890*  PROGRAM STILL PARSES AND COUNTS EVERY EVENT CORRECTLY, IT
001900*  JUST HAS NOTHING MEANINGFUL TO REPORT ON THE VALUE SIDE, AND
001910*  OPERATIONS WOULD RATHER SEE A RUN FULL OF NA LINES THAN A
001920*  JOB ABEND IN THE MIDDLE OF THE OVERNIGHT BATCH WINDOW.
001930 READ-PARM-RECORD.
001940     MOVE ZERO TO TARGET-SIZE.
001950     READ PARM-FILE
001960         AT END
001970             DISPLAY "PRICER01 - NO PARAMETER CARD - USING ZERO"
001980         NOT AT END
001990             MOVE PARM-TARGET-SIZE TO TARGET-SIZE.
002000
002010*  RUN-END HOUSEKEEPING FOR THE OVERNIGHT LOG (MD-0304) - HOW MANY
002020*  LINES CAME IN, HOW MANY PARSED/VALIDATED CLEAN, AND HOW MANY
002030*  VALUE-UPDATE LINES ACTUALLY WENT OUT THE DOOR.  OPERATIONS
002040*  WATCHES EVENTS-READ-COUNT VERSUS EVENTS-VALID-COUNT ON THE
002050*  OVERNIGHT LOG - A BIG GAP BETWEEN THE TWO IS THE FIRST SIGN
002060*  THE UPSTREAM FEED FORMAT CHANGED WITHOUT TELLING THIS SHOP.
002070 CLOSING-PROCEDURE.
002080     CLOSE ORDER-EVENT-FILE.
002090     CLOSE VALUE-UPDATE-FILE.
002100     DISPLAY "PRICER01 - EVENTS READ    " EVENTS-READ-COUNT.
002110     DISPLAY "PRICER01 - EVENTS VALID   " EVENTS-VALID-COUNT.
002120     DISPLAY "PRICER01 - LINES WRITTEN  " LINES-WRITTEN-COUNT.
002130
002140*--------------------------------
002150* MAIN READ LOOP
002160*--------------------------------
002170*  CLASSIC READ-AHEAD LOOP - THE FIRST RECORD IS PULLED BEFORE THE
002180*  LOOP STARTS SO THE LOOP BODY NEVER HAS TO ASK "IS THIS THE
002190*  FIRST TIME THROUGH".
002200 MAIN-PROCESS.
002210     PERFORM READ-NEXT-EVENT.
002220     PERFORM PROCESS-ONE-EVENT
002230         UNTIL ORDER-EVENT-IS-AT-END.
002240
002250*  EVENTS-READ-COUNT TICKS ON EVERY PHYSICAL LINE PULLED OFF THE
002260*  FEED, REGARDLESS OF WHETHER IT LATER PARSES CLEAN - THAT WAY
002270*  THE OVERNIGHT LOG CAN SHOW HOW MANY LINES WERE THROWN OUT.
002280 READ-NEXT-EVENT.
002290     READ ORDER-EVENT-FILE
002300         AT END
002310             SET ORDER-EVENT-IS-AT-END TO TRUE
002320         NOT AT END
002330             ADD 1 TO EVENTS-READ-COUNT.
002340
002350*  ONE PASS THROUGH THE LOOP IS ONE INPUT LINE: PARSE IT, AND ONLY
002360*  IF IT CAME OUT VALID DO WE TOUCH THE BOOK OR THE OUTPUT FEED -
002370*  A BAD LINE IS COUNTED IN EVENTS-READ-COUNT ABOVE AND OTHERWISE
002380*  QUIETLY DROPPED, NO REJECT FILE FOR THIS RUN.  THIS WAS RAISED
002390*  ONCE AT A SHOP REVIEW (WHY NOT A REJECT FILE LIKE THE OTHER
002400*  FEEDS GET) AND THE ANSWER STOOD - THE UPSTREAM FEED IS
002410*  GENERATED, NOT OPERATOR-TYPED, SO A BAD LINE MEANS AN
002420*  UPSTREAM BUG, NOT A TRANSACTION TO HAND-CORRECT AND RERUN.
002430 PROCESS-ONE-EVENT.
002440     PERFORM PARSE-THE-EVENT THRU PARSE-THE-EVENT-EXIT.
002450     IF EVENT-IS-VALID
002460         PERFORM ROUTE-THE-EVENT.
002470*    ROUTE-THE-EVENT CAN ITSELF MARK THE EVENT INVALID (UNKNOWN
002480*    ORDER-ID ON A REDUCE, BOTH SIDES COME BACK NOT-FOUND) SO THE
002490*    VALIDITY IS RE-CHECKED HERE BEFORE EVALUATING EITHER VALUE.
002500     IF EVENT-IS-VALID
002510         ADD 1 TO EVENTS-VALID-COUNT
002520         PERFORM EVALUATE-BUY-VALUE
002530         PERFORM EVALUATE-SALE-VALUE.
002540     PERFORM READ-NEXT-EVENT.
002550
002560*--------------------------------
002570* PARSE THE INPUT LINE
002580*--------------------------------
002590*  PARSE-THE-EVENT IS THE ONE DOOR EVERY INPUT LINE WALKS THROUGH.
002600*  IT NEVER TOUCHES THE BOOK ITSELF - IT ONLY DECIDES WHETHER THE
002610*  LINE IS WELL-FORMED AND, IF SO, FILLS IN THE EVENT-* WORKING
002620*  FIELDS IN WSORDWK01 SO ROUTE-THE-EVENT HAS SOMETHING CLEAN TO
002630*  HAND TO BKEVAL01.
002640 PARSE-THE-EVENT.
002650     SET EVENT-IS-VALID TO TRUE.
002660     MOVE SPACES TO EVENT-TOKEN-AREA.
002670     MOVE ZERO TO EVENT-TOKEN-COUNT.
002680     PERFORM SPLIT-THE-EVENT-LINE.
002690*    4 TOKENS IS THE SMALLEST LEGAL SHAPE (REDUCE) - ANYTHING
002700*    SHORTER THAN THAT CANNOT BE EITHER SHAPE, SO THERE IS NO
002710*    POINT LOOKING AT THE EVENT-TYPE TOKEN AT ALL.  A BLANK OR
002720*    ALL-SPACE LINE FALLS OUT HERE TOO, SINCE TALLYING IN NEVER
002730*    FINDS A NON-SPACE CHARACTER TO START A TOKEN.
002740     IF EVENT-TOKEN-COUNT < 4
002750         SET EVENT-IS-INVALID TO TRUE
002760         GO TO PARSE-THE-EVENT-EXIT.
002770     PERFORM DETERMINE-EVENT-SHAPE
002780         THRU DETERMINE-EVENT-SHAPE-EXIT.
002790     IF EVENT-IS-INVALID
002800         GO TO PARSE-THE-EVENT-EXIT.
002810*    ADD-EVENT-VIEW/REDUCE-EVENT-VIEW (WSORDWK01, MD-0188) LET US
002820*    PICK UP THE SAME SIX-SLOT TOKEN AREA UNDER EITHER SET OF
002830*    FIELD NAMES WITHOUT A SECOND UNSTRING.
002840     IF EVENT-IS-ADD
002850         PERFORM EXTRACT-ADD-FIELDS THRU EXTRACT-ADD-FIELDS-EXIT
002860     ELSE
002870         PERFORM EXTRACT-REDUCE-FIELDS
002880             THRU EXTRACT-REDUCE-FIELDS-EXIT.
002890 PARSE-THE-EVENT-EXIT.
002900     EXIT.
002910
002920*  SPACE-DELIMITED SPLIT INTO UP TO SIX SLOTS.  TALLYING IN TELLS
002930*  US HOW MANY SLOTS ACTUALLY GOT FILLED, WHICH IS HOW WE TELL AN
002940*  ADD LINE (6 FIELDS) FROM A REDUCE LINE (4 FIELDS) FROM GARBAGE.
002950*  "DELIMITED BY ALL SPACE" COLLAPSES RUNS OF MULTIPLE BLANKS
002960*  BETWEEN FIELDS INTO ONE DELIMITER SO AN EXTRA STRAY SPACE ON
002970*  THE FEED DOES NOT LEAVE AN EMPTY TOKEN IN THE MIDDLE OF THE
002980*  LIST AND THROW OFF EVERY FIELD AFTER IT.
002990 SPLIT-THE-EVENT-LINE.
003000     UNSTRING ORDER-EVENT-LINE DELIMITED BY ALL SPACE
003010         INTO EVENT-TOKEN-1 EVENT-TOKEN-2 EVENT-TOKEN-3
003020              EVENT-TOKEN-4 EVENT-TOKEN-5 EVENT-TOKEN-6
003030         TALLYING IN EVENT-TOKEN-COUNT.
003040
003050*  THE SECOND TOKEN ON EITHER SHAPE IS ALWAYS THE EVENT-TYPE
003060*  LETTER - A FOR ADD, R FOR REDUCE.  ANYTHING ELSE IS REJECTED
003070*  OUTRIGHT, WE DO NOT GUESS AT A DEFAULT SHAPE.  THIS CHECK
003080*  COMES BEFORE ANY FIELD-LEVEL VALIDATION BECAUSE THE EVENT
003090*  TYPE DRIVES WHICH SET OF TOKEN NAMES (ADD-TOKEN-* OR
003100*  RED-TOKEN-*) THE REST OF PARSE-THE-EVENT WILL USE.
003110 DETERMINE-EVENT-SHAPE.
003120     IF EVENT-TOKEN-2 (1:1) = "A"
003130         PERFORM CHECK-ADD-SHAPE
003140     ELSE
003150     IF EVENT-TOKEN-2 (1:1) = "R"
003160         PERFORM CHECK-REDUCE-SHAPE
003170     ELSE
003180         SET EVENT-IS-INVALID TO TRUE.
003190 DETERMINE-EVENT-SHAPE-EXIT.
003200     EXIT.
003210
003220*  AN ADD LINE CLAIMING TO BE AN ADD (TYPE LETTER A) BUT NOT
003230*  CARRYING ALL SIX FIELDS IS JUST AS BAD AS A WRONG TYPE LETTER.
003240*  EVENT-TYPE-CODE IS SET HERE BEFORE THE COUNT CHECK SO THAT
003250*  EVEN A REJECTED LINE CARRIES A TYPE CODE - NOT THAT ANYTHING
003260*  READS IT ONCE EVENT-IS-INVALID IS ON, BUT IT KEEPS THE FIELD
003270*  FROM SITTING AT WHATEVER GARBAGE WAS LEFT FROM THE LAST LINE.
003280 CHECK-ADD-SHAPE.
003290     MOVE "A" TO EVENT-TYPE-CODE.
003300     IF EVENT-TOKEN-COUNT NOT = 6
003310         SET EVENT-IS-INVALID TO TRUE.
003320
003330*  SAME IDEA ON THE REDUCE SIDE - EXACTLY FOUR FIELDS OR IT IS
003340*  REJECTED, NOT PADDED OUT OR TRUNCATED TO FIT.
003350 CHECK-REDUCE-SHAPE.
003360     MOVE "R" TO EVENT-TYPE-CODE.
003370     IF EVENT-TOKEN-COUNT NOT = 4
003380         SET EVENT-IS-INVALID TO TRUE.
003390
003400*  MEASURE-GENERIC-TOKEN FINDS HOW MANY SIGNIFICANT
003410*  CHARACTERS ARE IN GENERIC-TOKEN BEFORE THE TRAILING
003420*  PAD SPACES UNSTRING LEAVES BEHIND, SO A NUMERIC TEST
003430*  OR MOVE CAN BE REFERENCE-MODIFIED TO JUST THOSE CHARS.
003440*  FOR EXAMPLE A TOKEN OF "500" LEFT IN A PIC X(20) FIELD BY
003450*  UNSTRING IS "500" FOLLOWED BY SEVENTEEN TRAILING SPACES -
003460*  WITHOUT THIS STEP "500" (1:20) NOT NUMERIC WOULD FAIL EVEN
003470*  THOUGH THE TOKEN ITSELF IS A PERFECTLY GOOD NUMBER, BECAUSE
003480*  SPACE IS NOT A DIGIT.  TOKEN-LENGTH COMES BACK 3 HERE AND THE
003490*  CALLER TESTS (1:3) INSTEAD.
003500 MEASURE-GENERIC-TOKEN.
003510     MOVE ZERO TO TOKEN-LENGTH.
003520     INSPECT GENERIC-TOKEN TALLYING TOKEN-LENGTH
003530         FOR CHARACTERS BEFORE INITIAL SPACE.
003540
003550*  ADD SHAPE IS TIMESTAMP/TYPE/ORDER-ID/SIDE/PRICE/SIZE, IN THAT
003560*  ORDER, SO THE ADD-TOKEN-* NAMES IN WSORDWK01 LINE UP ONE FOR
003570*  ONE WITH THE SIX SLOTS UNSTRING JUST FILLED.  EVERY FIELD IS
003580*  CHECKED ON ITS OWN AND WE BAIL OUT ON THE FIRST BAD ONE -
003590*  THERE IS NO POINT VALIDATING THE PRICE OF A LINE WITH NO
003600*  ORDER-ID.  EVENT-TOKEN-2 (THE TYPE LETTER) IS SKIPPED HERE
003610*  SINCE DETERMINE-EVENT-SHAPE ABOVE ALREADY CONSUMED IT.
003620 EXTRACT-ADD-FIELDS.
003630*    TIMESTAMP MUST BE ALL DIGITS - MEASURE-GENERIC-TOKEN GIVES US
003640*    THE REAL LENGTH SO THE NUMERIC TEST ISN'T FOOLED BY THE
003650*    TRAILING BLANKS UNSTRING LEFT IN THE FIELD.
003660     MOVE EVENT-TOKEN-1 TO GENERIC-TOKEN.
003670     PERFORM MEASURE-GENERIC-TOKEN.
003680     IF TOKEN-LENGTH = 0 OR
003690        EVENT-TOKEN-1 (1:TOKEN-LENGTH) NOT NUMERIC
003700         SET EVENT-IS-INVALID TO TRUE
003710         GO TO EXTRACT-ADD-FIELDS-EXIT.
003720     MOVE EVENT-TOKEN-1 (1:TOKEN-LENGTH) TO EVENT-TIMESTAMP.
003730*    ORDER-ID IS A FREE-FORM KEY - ONLY RULE IS IT CANNOT BE
003740*    BLANK, BKEVAL01 TREATS THE EXACT TEXT AS THE LOOKUP KEY,
003750*    INCLUDING CASE AND ANY EMBEDDED PUNCTUATION THE UPSTREAM
003760*    SYSTEM HAPPENS TO GENERATE.
003770     MOVE ADD-TOKEN-ORDER-ID TO EVENT-ORDER-ID.
003780     IF EVENT-ORDER-ID = SPACE
003790         SET EVENT-IS-INVALID TO TRUE
003800         GO TO EXTRACT-ADD-FIELDS-EXIT.
003810*    SIDE CODE MUST BE B (BID) OR S (ASK), NOTHING ELSE - THE 88S
003820*    ON EVENT-SIDE-CODE IN WSORDWK01 DO THE ACTUAL COMPARE.  ONLY
003830*    THE FIRST CHARACTER OF THE TOKEN IS TAKEN, SO A FEED THAT
003840*    EVER SENT "BID"/"ASK" INSTEAD OF A BARE LETTER WOULD STILL
003850*    PARSE - THAT IS NOT THE CURRENT FEED FORMAT BUT THE (1:1)
003860*    COSTS NOTHING.
003870     MOVE ADD-TOKEN-SIDE-CODE (1:1) TO EVENT-SIDE-CODE.
003880     IF NOT EVENT-SIDE-IS-BID AND NOT EVENT-SIDE-IS-ASK
003890         SET EVENT-IS-INVALID TO TRUE
003900         GO TO EXTRACT-ADD-FIELDS-EXIT.
003910     PERFORM CONVERT-PRICE-TOKEN THRU CONVERT-PRICE-TOKEN-EXIT.
003920     IF EVENT-IS-INVALID
003930         GO TO EXTRACT-ADD-FIELDS-EXIT.
003940*    ORDER-SIZE - NON-NULL, NUMERIC, AND (MD-0319) ZERO IS FINE,
003950*    THE UNSIGNED PIC BELOW ALREADY KEEPS OUT ANYTHING NEGATIVE.
003960*    A SIZE OF ZERO ON AN ADD IS UNUSUAL BUT NOT INVALID - IT
003970*    FILES A RESTING ORDER WITH NOTHING IN IT, WHICH BKEVAL01
003980*    IS FREE TO EVICT OR PROMOTE AROUND LIKE ANY OTHER ENTRY.
003990     MOVE ADD-TOKEN-ORDER-SIZE TO GENERIC-TOKEN.
004000     PERFORM MEASURE-GENERIC-TOKEN.
004010     IF TOKEN-LENGTH = 0 OR
004020        ADD-TOKEN-ORDER-SIZE (1:TOKEN-LENGTH) NOT NUMERIC
004030         SET EVENT-IS-INVALID TO TRUE
004040         GO TO EXTRACT-ADD-FIELDS-EXIT.
004050     MOVE ADD-TOKEN-ORDER-SIZE (1:TOKEN-LENGTH)
004060         TO EVENT-ORDER-SIZE.
004070 EXTRACT-ADD-FIELDS-EXIT.
004080     EXIT.
004090
004100*  PRICE ARRIVES AS TEXT LIKE 44.74 - SPLIT ON THE DECIMAL POINT
004110*  AND VALIDATE EACH HALF SEPARATELY BEFORE MOVING INTO THE
004120*  PACKED WHOLE/FRAC SUB-FIELDS OF EVENT-PRICE-AREA (WSORDWK01).
004130*  ONLY THE ADD SHAPE CARRIES A PRICE - A REDUCE EVENT NEVER
004140*  CALLS THIS PARAGRAPH AT ALL, SEE EXTRACT-REDUCE-FIELDS BELOW,
004150*  BECAUSE THE PRICE OF A RESTING ORDER CANNOT CHANGE, ONLY ITS
004160*  REMAINING SIZE CAN.
004170 CONVERT-PRICE-TOKEN.
004180     MOVE SPACES TO PRICE-WHOLE-TEXT PRICE-FRAC-TEXT.
004190     MOVE ZERO TO PRICE-TOKEN-DELIM-COUNT.
004200     UNSTRING ADD-TOKEN-PRICE DELIMITED BY "."
004210         INTO PRICE-WHOLE-TEXT PRICE-FRAC-TEXT
004220         TALLYING IN PRICE-TOKEN-DELIM-COUNT.
004230*    EXACTLY ONE DECIMAL POINT EXPECTED - TALLYING IN COMES BACK 2
004240*    (ONE FOR EACH SIDE OF THE POINT) ONLY WHEN THE POINT WAS
004250*    ACTUALLY THERE AND BOTH HALVES GOT SOMETHING.  A PRICE WITH
004260*    NO POINT AT ALL (TALLYING IN = 1) OR TWO POINTS (TALLYING IN
004270*    = 3) BOTH FAIL THIS TEST AND REJECT THE EVENT.
004280     IF PRICE-TOKEN-DELIM-COUNT NOT = 2
004290         SET EVENT-IS-INVALID TO TRUE
004300         GO TO CONVERT-PRICE-TOKEN-EXIT.
004310*    THE FRACTIONAL HALF IS ALWAYS EXACTLY TWO DIGITS PER SPEC, SO
004320*    NO MEASURE-GENERIC-TOKEN NEEDED HERE, JUST A STRAIGHT TEST ON
004330*    THE FIRST TWO POSITIONS.  THE WHOLE-DOLLAR HALF HAS NO FIXED
004340*    WIDTH, WHICH IS WHY IT DOES GET THE MEASURE-GENERIC-TOKEN
004350*    TREATMENT A FEW LINES DOWN.
004360     IF PRICE-FRAC-TEXT (1:2) NOT NUMERIC
004370         SET EVENT-IS-INVALID TO TRUE
004380         GO TO CONVERT-PRICE-TOKEN-EXIT.
004390     MOVE PRICE-WHOLE-TEXT TO GENERIC-TOKEN.
004400     PERFORM MEASURE-GENERIC-TOKEN.
004410     IF TOKEN-LENGTH = 0 OR
004420        PRICE-WHOLE-TEXT (1:TOKEN-LENGTH) NOT NUMERIC
004430         SET EVENT-IS-INVALID TO TRUE
004440         GO TO CONVERT-PRICE-TOKEN-EXIT.
004450     MOVE PRICE-WHOLE-TEXT (1:TOKEN-LENGTH) TO EVENT-PRICE-WHOLE.
004460     MOVE PRICE-FRAC-TEXT (1:2) TO EVENT-PRICE-FRAC.
004470 CONVERT-PRICE-TOKEN-EXIT.
004480     EXIT.
004490
004500*  REDUCE SHAPE IS TIMESTAMP/TYPE/ORDER-ID/SIZE ONLY - NO SIDE AND
004510*  NO PRICE, A REDUCE IS ALWAYS AGAINST WHATEVER ORDER ALREADY
004520*  HAS THAT ID RESTING SOMEWHERE ON SOME BOOK.  WHICH BOOK THAT
004530*  TURNS OUT TO BE IS NOT THIS PARAGRAPH'S PROBLEM - THAT IS
004540*  SETTLED LATER BY ROUTE-REDUCE-EVENT TRYING BOTH SIDES.
004550 EXTRACT-REDUCE-FIELDS.
004560     MOVE EVENT-TOKEN-1 TO GENERIC-TOKEN.
004570     PERFORM MEASURE-GENERIC-TOKEN.
004580     IF TOKEN-LENGTH = 0 OR
004590        EVENT-TOKEN-1 (1:TOKEN-LENGTH) NOT NUMERIC
004600         SET EVENT-IS-INVALID TO TRUE
004610         GO TO EXTRACT-REDUCE-FIELDS-EXIT.
004620     MOVE EVENT-TOKEN-1 (1:TOKEN-LENGTH) TO EVENT-TIMESTAMP.
004630     MOVE RED-TOKEN-ORDER-ID TO EVENT-ORDER-ID.
004640     IF EVENT-ORDER-ID = SPACE
004650         SET EVENT-IS-INVALID TO TRUE
004660         GO TO EXTRACT-REDUCE-FIELDS-EXIT.
004670*    REQUESTED REDUCTION SIZE - AGAIN ZERO IS LET THROUGH HERE
004680*    (MD-0319), BKEVAL01'S VALIDATE-REDUCTION IS WHAT ACTUALLY
004690*    CHECKS IT AGAINST THE ORDER'S REMAINING QUANTITY.  A ZERO
004700*    REDUCE IS A NO-OP AS FAR AS THE BOOK GOES BUT IT IS STILL A
004710*    VALID EVENT AGAINST A REAL ORDER-ID, SO IT COUNTS TOWARD
004720*    EVENTS-VALID-COUNT LIKE ANY OTHER SUCCESSFUL REDUCE.
004730     MOVE RED-TOKEN-ORDER-SIZE TO GENERIC-TOKEN.
004740     PERFORM MEASURE-GENERIC-TOKEN.
004750     IF TOKEN-LENGTH = 0 OR
004760        RED-TOKEN-ORDER-SIZE (1:TOKEN-LENGTH) NOT NUMERIC
004770         SET EVENT-IS-INVALID TO TRUE
004780         GO TO EXTRACT-REDUCE-FIELDS-EXIT.
004790     MOVE RED-TOKEN-ORDER-SIZE (1:TOKEN-LENGTH)
004800         TO EVENT-ORDER-SIZE.
004810 EXTRACT-REDUCE-FIELDS-EXIT.
004820     EXIT.
004830
004840*--------------------------------
004850* ROUTE THE PARSED EVENT TO THE BOOK
004860*--------------------------------
004870*  ONCE A LINE HAS PARSED CLEAN, ROUTE-THE-EVENT IS WHAT ACTUALLY
004880*  TALKS TO BKEVAL01 - A SEPARATELY COMPILED SUBPROGRAM THAT OWNS
004890*  ALL THE BOOK-MAINTENANCE LOGIC.  WE JUST PICK THE RIGHT
004900*  FUNCTION CODE AND SIDE AND HAND IT THE ORDER-BOOK-TABLE BY
004910*  REFERENCE.
004920 ROUTE-THE-EVENT.
004930     IF EVENT-IS-ADD
004940         PERFORM ROUTE-ADD-EVENT
004950     ELSE
004960         PERFORM ROUTE-REDUCE-EVENT.
004970
004980*  ADD GOES STRAIGHT TO THE SIDE THE EVENT NAMED - NO GUESSING,
004990*  THE EVENT CARRIES ITS OWN SIDE CODE.
005000 ROUTE-ADD-EVENT.
005010*    "ADDO" TELLS BKEVAL01 TO FILE A NEW RESTING ORDER.  THE
005020*    PARAMETER LIST IS FIXED ACROSS ALL FOUR FUNCTION CODES SO
005030*    ONE LINKAGE SECTION SERVES ADDO, REDO AND VALU ALIKE - NOT
005040*    EVERY PARAMETER MEANS SOMETHING ON EVERY CALL (E.G. TARGET-
005050*    SIZE IS IGNORED ON A PLAIN REDO), BKEVAL01 IGNORES THE ONES
005060*    IT DOES NOT NEED FOR THE FUNCTION CODE IN HAND.
005070     MOVE "ADDO" TO CALL-FUNCTION-CODE.
005080     CALL "BKEVAL01" USING CALL-FUNCTION-CODE EVENT-SIDE-CODE
005090         TARGET-SIZE EVENT-ORDER-ID EVENT-TIMESTAMP
005100         EVENT-PRICE EVENT-ORDER-SIZE CALL-VALID-FLAG
005110         CALL-RETURN-CODE CALL-COMPUTED-VALUE
005120         CALL-VALUE-AVAIL-FLAG ORDER-BOOK-TABLE.
005130*    CALL-VALID-FLAG COMES BACK "N" WHEN BKEVAL01'S OWN
005140*    VALIDATE-NEW-ORDER REJECTED THE FIELDS (BAD SIDE, BLANK
005150*    ORDER-ID AND SO ON) - WE TAKE ITS WORD FOR IT.
005160     IF CALL-WAS-INVALID
005170         SET EVENT-IS-INVALID TO TRUE.
005180
005190*  A REDUCE EVENT DOES NOT CARRY A SIDE CODE AT ALL - THE ORDER-ID
005200*  IS RESTING ON EXACTLY ONE BOOK AND WE HAVE TO FIND WHICH ONE.
005210*  BID IS TRIED FIRST (NO PARTICULAR BUSINESS REASON, JUST THE
005220*  ORIGINAL CONVENTION FROM MD-0041); IF BKEVAL01 COMES BACK
005230*  NOT-FOUND WE RETRY ON THE ASK BOOK BEFORE GIVING UP (MD-0276).
005240 ROUTE-REDUCE-EVENT.
005250*    "REDO" TELLS BKEVAL01 TO SHRINK (OR, IF THE REQUESTED SIZE
005260*    USES UP EVERYTHING LEFT, REMOVE) A RESTING ORDER.  CALL-
005270*    RETURN-CODE IS THE ONLY FIELD THAT MATTERS ON THE WAY BACK
005280*    HERE - CALL-RC-NOT-FOUND (THE 88 IN WSORDWK01) MEANS THE
005290*    ORDER-ID SIMPLY IS NOT ON THIS BOOK, NOT THAT THE EVENT WAS
005300*    BAD, SO WE GO TRY THE OTHER BOOK RATHER THAN REJECTING IT.
005310     MOVE "REDO" TO CALL-FUNCTION-CODE.
005320     MOVE "B" TO TRY-SIDE-CODE.
005330     CALL "BKEVAL01" USING CALL-FUNCTION-CODE TRY-SIDE-CODE
005340         TARGET-SIZE EVENT-ORDER-ID EVENT-TIMESTAMP
005350         EVENT-PRICE EVENT-ORDER-SIZE CALL-VALID-FLAG
005360         CALL-RETURN-CODE CALL-COMPUTED-VALUE
005370         CALL-VALUE-AVAIL-FLAG ORDER-BOOK-TABLE.
005380     IF CALL-RC-NOT-FOUND
005390         PERFORM TRY-REDUCE-ON-ASK-SIDE
005400     ELSE
005410         IF CALL-WAS-INVALID
005420             SET EVENT-IS-INVALID TO TRUE.
005430
005440*  SECOND AND LAST TRY - IF THE ASK BOOK ALSO CANNOT FIND THE
005450*  ORDER-ID, CALL-VALID-FLAG COMES BACK "N" AND THE EVENT IS
005460*  MARKED INVALID, SAME AS ANY OTHER REJECTED EVENT.
005470 TRY-REDUCE-ON-ASK-SIDE.
005480     MOVE "S" TO TRY-SIDE-CODE.
005490     CALL "BKEVAL01" USING CALL-FUNCTION-CODE TRY-SIDE-CODE
005500         TARGET-SIZE EVENT-ORDER-ID EVENT-TIMESTAMP
005510         EVENT-PRICE EVENT-ORDER-SIZE CALL-VALID-FLAG
005520         CALL-RETURN-CODE CALL-COMPUTED-VALUE
005530         CALL-VALUE-AVAIL-FLAG ORDER-BOOK-TABLE.
005540     IF CALL-WAS-INVALID
005550         SET EVENT-IS-INVALID TO TRUE.
005560
005570*--------------------------------
005580* RECOMPUTE AND, IF CHANGED, EMIT THE TWO SIDE VALUES
005590* BUY VALUE COMES FROM THE ASK BOOK, SALE VALUE FROM THE
005600* BID BOOK - SEE MD-0102 ABOVE FOR WHY BUY GOES FIRST.
005610*--------------------------------
005620*  "BUY VALUE" IS WHAT A CUSTOMER WOULD PAY TO BUY - THAT
005630*  COMES OUT OF THE ASK BOOK, NOT THE BID BOOK, SO TRY-SIDE-CODE
005640*  IS SET TO "S" HERE EVEN THOUGH WE ARE COMPUTING THE BUY SIDE.
005650*  A -1 COMPUTED VALUE MEANS BKEVAL01 COULD NOT FILL TARGET-SIZE
005660*  OUT OF THE ASK BOOK - THAT BECOMES THE "NA" TEXT ON THE LINE.
005670*  NOTHING IS WRITTEN UNLESS THE VALUE ACTUALLY MOVED SINCE THE
005680*  LAST TIME WE CHECKED - LAST-BUY-VALUE IS THE MEMORY OF THAT.
005690 EVALUATE-BUY-VALUE.
005700*    FUNCTION CODE "VALU" TELLS BKEVAL01 TO SUM COST OVER THE
005710*    TOP PARTITION ONLY (THE TARGET-SIZE WORTH OF BEST-PRICED
005720*    RESTING ORDERS) AND HAND BACK THE TOTAL IN CALL-COMPUTED-
005730*    VALUE - NO BOOK STATE IS CHANGED ON A VALU CALL, IT IS A
005740*    PURE READ.
005750     MOVE "VALU" TO CALL-FUNCTION-CODE.
005760     MOVE "S" TO TRY-SIDE-CODE.
005770     CALL "BKEVAL01" USING CALL-FUNCTION-CODE TRY-SIDE-CODE
005780         TARGET-SIZE EVENT-ORDER-ID EVENT-TIMESTAMP
005790         EVENT-PRICE EVENT-ORDER-SIZE CALL-VALID-FLAG
005800         CALL-RETURN-CODE CALL-COMPUTED-VALUE
005810         CALL-VALUE-AVAIL-FLAG ORDER-BOOK-TABLE.
005820     MOVE CALL-VALUE-AVAIL-FLAG TO BUY-VALUE-AVAILABLE-SW.
005830     IF BUY-VALUE-IS-AVAILABLE
005840         MOVE CALL-COMPUTED-VALUE TO NEW-BUY-VALUE
005850     ELSE
005860         MOVE -1 TO NEW-BUY-VALUE.
005870     IF NEW-BUY-VALUE NOT = LAST-BUY-VALUE
005880         MOVE NEW-BUY-VALUE TO LAST-BUY-VALUE
005890         PERFORM BUILD-AND-WRITE-BUY-LINE.
005900
005910*  MIRROR OF EVALUATE-BUY-VALUE FOR THE SALE SIDE - "SALE VALUE"
005920*  IS WHAT A CUSTOMER WOULD RECEIVE SELLING INTO THE BID BOOK,
005930*  SO TRY-SIDE-CODE IS "B" HERE.  EVALUATE-BUY-VALUE ALWAYS RUNS
005940*  FIRST (MD-0102) SO THAT WHEN BOTH SIDES CHANGE ON THE SAME
005950*  EVENT THE BUY LINE IS ALWAYS WRITTEN AHEAD OF THE SALE LINE -
005960*  A CONSUMER READING VALUPD IN ORDER CAN COUNT ON THAT.
005970 EVALUATE-SALE-VALUE.
005980     MOVE "VALU" TO CALL-FUNCTION-CODE.
005990     MOVE "B" TO TRY-SIDE-CODE.
006000     CALL "BKEVAL01" USING CALL-FUNCTION-CODE TRY-SIDE-CODE
006010         TARGET-SIZE EVENT-ORDER-ID EVENT-TIMESTAMP
006020         EVENT-PRICE EVENT-ORDER-SIZE CALL-VALID-FLAG
006030         CALL-RETURN-CODE CALL-COMPUTED-VALUE
006040         CALL-VALUE-AVAIL-FLAG ORDER-BOOK-TABLE.
006050     MOVE CALL-VALUE-AVAIL-FLAG TO SALE-VALUE-AVAILABLE-SW.
006060     IF SALE-VALUE-IS-AVAILABLE
006070         MOVE CALL-COMPUTED-VALUE TO NEW-SALE-VALUE
006080     ELSE
006090         MOVE -1 TO NEW-SALE-VALUE.
006100     IF NEW-SALE-VALUE NOT = LAST-SALE-VALUE
006110         MOVE NEW-SALE-VALUE TO LAST-SALE-VALUE
006120         PERFORM BUILD-AND-WRITE-SALE-LINE.
006130
006140*--------------------------------
006150* BUILD AND WRITE ONE VALUE-UPDATE LINE
006160*--------------------------------
006170*  THE OUTPUT LINE IS THREE SPACE-SEPARATED FIELDS - TIMESTAMP,
006180*  A ONE-CHARACTER SIDE TAG (B OR S), AND THE COMPUTED VALUE OR
006190*  THE LITERAL NA.  THERE IS NO HEADER LINE AND NO TRAILER LINE
006200*  ON VALUPD, EVERY LINE STANDS ON ITS OWN - A DOWNSTREAM READER
006210*  CAN PICK UP THE FEED AT ANY POINT WITHOUT LOSING CONTEXT.
006220*  BOTH THE BUY LINE AND THE SALE LINE NEED THE SAME TIMESTAMP
006230*  TEXT, SO THE EDIT/TRIM WORK IS FACTORED OUT HERE RATHER THAN
006240*  REPEATED IN BOTH BUILD PARAGRAPHS.  OUTPUT-TIMESTAMP-EDIT IS
006250*  A ZERO-SUPPRESSED NUMERIC-EDITED FIELD - IT LEAVES LEADING
006260*  BLANKS WHERE THE SUPPRESSED ZEROES WERE, WHICH IS WHY THE
006270*  TRIM STEP IS NEEDED BEFORE WE CAN STRING IT ONTO THE LINE.
006280 FORMAT-TIMESTAMP-TEXT.
006290     MOVE EVENT-TIMESTAMP TO OUTPUT-TIMESTAMP-EDIT.
006300     MOVE OUTPUT-TIMESTAMP-EDIT TO TRIM-SOURCE.
006310     PERFORM LEFT-JUSTIFY-TRIM-FIELD
006320         THRU LEFT-JUSTIFY-TRIM-FIELD-EXIT.
006330     MOVE TRIM-RESULT TO TIMESTAMP-TEXT-WORK.
006340
006350*  " B " IN THE MIDDLE OF THE STRING IS THE BUY-SIDE TAG THE
006360*  SPEC'S VALUE-UPDATE LINE CALLS FOR - A SALE LINE USES " S "
006370*  INSTEAD, SEE BUILD-AND-WRITE-SALE-LINE BELOW.  WHEN THE VALUE
006380*  IS NOT AVAILABLE WE SKIP THE NUMERIC EDIT ENTIRELY AND JUST
006390*  STRING THE LITERAL "NA" ONTO THE LINE.
006400 BUILD-AND-WRITE-BUY-LINE.
006410     PERFORM FORMAT-TIMESTAMP-TEXT.
006420     IF BUY-VALUE-IS-AVAILABLE
006430         MOVE NEW-BUY-VALUE TO OUTPUT-VALUE-EDIT
006440         MOVE OUTPUT-VALUE-EDIT TO TRIM-SOURCE
006450         PERFORM LEFT-JUSTIFY-TRIM-FIELD
006460             THRU LEFT-JUSTIFY-TRIM-FIELD-EXIT
006470         MOVE TRIM-RESULT TO VALUE-TEXT-WORK
006480     ELSE
006490         MOVE "NA" TO VALUE-TEXT-WORK.
006500     MOVE SPACES TO VALUE-UPDATE-LINE.
006510     STRING TIMESTAMP-TEXT-WORK DELIMITED BY SPACE
006520            " B " DELIMITED BY SIZE
006530            VALUE-TEXT-WORK DELIMITED BY SPACE
006540         INTO VALUE-UPDATE-LINE.
006550     WRITE VALUE-UPDATE-RECORD.
006560     ADD 1 TO LINES-WRITTEN-COUNT.
006570
006580*  SAME SHAPE AS BUILD-AND-WRITE-BUY-LINE BUT FOR THE SALE SIDE -
006590*  KEPT AS ITS OWN PARAGRAPH RATHER THAN ONE SHARED "B OR S"
006600*  PARAGRAPH BECAUSE THE FIELD NAMES (NEW-SALE-VALUE VS
006610*  NEW-BUY-VALUE, THE SWITCH NAMES) DIFFER AND A SHARED PARAGRAPH
006620*  WOULD NEED A PASSED-IN SIDE FLAG FOR NO REAL SAVINGS.
006630 BUILD-AND-WRITE-SALE-LINE.
006640     PERFORM FORMAT-TIMESTAMP-TEXT.
006650     IF SALE-VALUE-IS-AVAILABLE
006660         MOVE NEW-SALE-VALUE TO OUTPUT-VALUE-EDIT
006670         MOVE OUTPUT-VALUE-EDIT TO TRIM-SOURCE
006680         PERFORM LEFT-JUSTIFY-TRIM-FIELD
006690             THRU LEFT-JUSTIFY-TRIM-FIELD-EXIT
006700         MOVE TRIM-RESULT TO VALUE-TEXT-WORK
006710     ELSE
006720         MOVE "NA" TO VALUE-TEXT-WORK.
006730     MOVE SPACES TO VALUE-UPDATE-LINE.
006740     STRING TIMESTAMP-TEXT-WORK DELIMITED BY SPACE
006750            " S " DELIMITED BY SIZE
006760            VALUE-TEXT-WORK DELIMITED BY SPACE
006770         INTO VALUE-UPDATE-LINE.
006780     WRITE VALUE-UPDATE-RECORD.
006790     ADD 1 TO LINES-WRITTEN-COUNT.
006800
006810*  LEFT-JUSTIFY-TRIM-FIELD STRIPS THE LEADING SPACES A
006820*  ZERO-SUPPRESSED EDITED FIELD LEAVES IN TRIM-SOURCE SO
006830*  THE STRING STATEMENT ABOVE CAN DELIMIT ON THE FIRST
006840*  TRAILING SPACE INSTEAD OF COPYING THE WHOLE FIELD.
006850*  ONE SHARED TRIM-SOURCE/TRIM-RESULT PAIR IN WSORDWK01 SERVES
006860*  BOTH THE TIMESTAMP EDIT AND THE VALUE EDIT - THEY ARE NEVER
006870*  NEEDED AT THE SAME TIME SO THERE IS NO CONFLICT IN REUSING
006880*  THE ONE PAIR OF FIELDS.  TRIM-LEADING-COUNT < 18 GUARDS
006890*  AGAINST AN ALL-BLANK SOURCE (NOTHING TO MOVE) RATHER THAN
006900*  RELYING ON REFERENCE MODIFICATION WITH A ZERO LENGTH, WHICH
006910*  SOME COMPILERS OF THIS ERA DO NOT HANDLE THE SAME WAY.
006920 LEFT-JUSTIFY-TRIM-FIELD.
006930     MOVE ZERO TO TRIM-LEADING-COUNT.
006940     MOVE SPACE TO TRIM-RESULT.
006950     INSPECT TRIM-SOURCE TALLYING TRIM-LEADING-COUNT
006960         FOR LEADING SPACE.
006970     IF TRIM-LEADING-COUNT < 18
006980         MOVE TRIM-SOURCE (TRIM-LEADING-COUNT + 1 : )
006990             TO TRIM-RESULT.
007000 LEFT-JUSTIFY-TRIM-FIELD-EXIT.
007010     EXIT.
