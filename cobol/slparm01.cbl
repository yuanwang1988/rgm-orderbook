000010*--------------------------------------------------------------
000020*  SLPARM01 - SELECT FOR THE ONE-CARD RUN PARAMETER FILE
000030*  CARD 1 CARRIES THE TARGET SIZE THIS RUN PRICES AGAINST.
000040*    19MAY93 REH  ORIGINAL CUT.
000050*--------------------------------------------------------------
000060     SELECT PARM-FILE ASSIGN TO "PARMFL"
000070         ORGANIZATION IS LINE SEQUENTIAL
000080         FILE STATUS IS PARM-FILE-STATUS.
