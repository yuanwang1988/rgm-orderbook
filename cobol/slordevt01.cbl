000010*--------------------------------------------------------------
000020*  SLORDEVT01 - SELECT FOR THE INCOMING ORDER EVENT FEED
000030*    17MAR93 REH  ORIGINAL CUT.
000040*--------------------------------------------------------------
000050     SELECT ORDER-EVENT-FILE ASSIGN TO "ORDEVT"
000060         ORGANIZATION IS LINE SEQUENTIAL
000070         FILE STATUS IS ORDEVT-FILE-STATUS.
