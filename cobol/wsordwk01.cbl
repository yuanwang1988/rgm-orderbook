000010*--------------------------------------------------------------
000020*  WSORDWK01 - EVENT PARSE / LAST-REPORTED-VALUE WORK AREA
000030*  HOLDS ONE PARSED ORDER EVENT AT A TIME PLUS THE LAST VALUE
000040*  REPORTED FOR EACH SIDE, SO PRICER01 CAN TELL WHEN A NEW
000050*  VALUE-UPDATE LINE IS ACTUALLY NEEDED.
000060*    MAINTENANCE
000070*    17MAR93 REH  ORIGINAL CUT.
000080*    11JUN94 REH  ADDED THE TOKEN-AREA REDEFINITIONS SO WE DO
000090*                 NOT HAVE TO UNSTRING THE ADD AND REDUCE
000100*                 SHAPES DIFFERENTLY.
000110*    09SEP98 LDP  Y2K REVIEW - TIMESTAMP AND ALL QUANTITY
000120*                 FIELDS ARE NUMERIC, NO WINDOWED DATES HERE.
000130*                 NO CHANGE REQUIRED.
000140*    14OCT13 TWC  DROPPED LAST-VALUE-NUMERIC-AREA AND ITS EDIT
000150*                 REDEFINES - PRICER01 HAS ALWAYS BUILT ITS
000160*                 OUTPUT LINES OFF OUTPUT-VALUE-EDIT BELOW, NOT
000170*                 THIS PAIR.  NOTHING ELSE IN THE PROGRAM TOUCHED
000180*                 THEM.
000190*--------------------------------------------------------------
000200 77  TARGET-SIZE                  PIC 9(18)        VALUE ZERO.
000210 77  EVENT-TIMESTAMP               PIC 9(18)        VALUE ZERO.
000220 77  EVENT-TYPE-CODE               PIC X(01)        VALUE SPACE.
000230     88  EVENT-IS-ADD              VALUE "A".
000240     88  EVENT-IS-REDUCE           VALUE "R".
000250 77  EVENT-ORDER-ID                PIC X(20)        VALUE SPACE.
000260 77  EVENT-SIDE-CODE               PIC X(01)        VALUE SPACE.
000270     88  EVENT-SIDE-IS-BID         VALUE "B".
000280     88  EVENT-SIDE-IS-ASK         VALUE "S".
000290 77  TRY-SIDE-CODE                 PIC X(01)        VALUE SPACE.
000300 77  EVENT-ORDER-SIZE              PIC 9(18)        VALUE ZERO.
000310 77  EVENT-TOKEN-COUNT             PIC 9(02)  COMP  VALUE ZERO.
000320 77  EVENT-IS-VALID-SW             PIC X(01)        VALUE "Y".
000330     88  EVENT-IS-VALID            VALUE "Y".
000340     88  EVENT-IS-INVALID          VALUE "N".
000350
000360 01  EVENT-PRICE-AREA.
000370     05  EVENT-PRICE               PIC 9(10)V9(02).
000380     05  FILLER                    PIC X(02).
000390 01  EVENT-PRICE-PARTS REDEFINES EVENT-PRICE-AREA.
000400     05  EVENT-PRICE-WHOLE         PIC 9(10).
000410     05  EVENT-PRICE-FRAC          PIC 9(02).
000420     05  FILLER                    PIC X(02).
000430
000440 01  EVENT-TOKEN-AREA.
000450     05  EVENT-TOKEN-1             PIC X(20).
000460     05  EVENT-TOKEN-2             PIC X(20).
000470     05  EVENT-TOKEN-3             PIC X(20).
000480     05  EVENT-TOKEN-4             PIC X(20).
000490     05  EVENT-TOKEN-5             PIC X(20).
000500     05  EVENT-TOKEN-6             PIC X(20).
000510     05  FILLER                    PIC X(04).
000520 01  ADD-EVENT-VIEW REDEFINES EVENT-TOKEN-AREA.
000530     05  ADD-TOKEN-TIMESTAMP       PIC X(20).
000540     05  ADD-TOKEN-EVENT-TYPE      PIC X(20).
000550     05  ADD-TOKEN-ORDER-ID        PIC X(20).
000560     05  ADD-TOKEN-SIDE-CODE       PIC X(20).
000570     05  ADD-TOKEN-PRICE           PIC X(20).
000580     05  ADD-TOKEN-ORDER-SIZE      PIC X(20).
000590     05  FILLER                    PIC X(04).
000600 01  REDUCE-EVENT-VIEW REDEFINES EVENT-TOKEN-AREA.
000610     05  RED-TOKEN-TIMESTAMP       PIC X(20).
000620     05  RED-TOKEN-EVENT-TYPE      PIC X(20).
000630     05  RED-TOKEN-ORDER-ID        PIC X(20).
000640     05  RED-TOKEN-ORDER-SIZE      PIC X(20).
000650     05  FILLER                    PIC X(20).
000660     05  FILLER                    PIC X(20).
000670     05  FILLER                    PIC X(04).
000680
000690 77  PRICE-WHOLE-TEXT              PIC X(20)        VALUE SPACE.
000700 77  PRICE-FRAC-TEXT               PIC X(20)        VALUE SPACE.
000710 77  PRICE-TOKEN-DELIM-COUNT       PIC 9(02)  COMP  VALUE ZERO.
000720
000730 77  LAST-BUY-VALUE                PIC S9(12)V9(02) VALUE -1.
000740 77  LAST-SALE-VALUE               PIC S9(12)V9(02) VALUE -1.
000750 77  NEW-BUY-VALUE                 PIC S9(12)V9(02) VALUE ZERO.
000760 77  NEW-SALE-VALUE                PIC S9(12)V9(02) VALUE ZERO.
000770 77  BUY-VALUE-AVAILABLE-SW        PIC X(01)        VALUE "N".
000780     88  BUY-VALUE-IS-AVAILABLE    VALUE "Y".
000790 77  SALE-VALUE-AVAILABLE-SW       PIC X(01)        VALUE "N".
000800     88  SALE-VALUE-IS-AVAILABLE   VALUE "Y".
000810
000820 77  CALL-FUNCTION-CODE            PIC X(04)        VALUE SPACE.
000830 77  CALL-VALID-FLAG               PIC X(01)        VALUE SPACE.
000840     88  CALL-WAS-VALID            VALUE "Y".
000850     88  CALL-WAS-INVALID          VALUE "N".
000860 77  CALL-RETURN-CODE              PIC X(02)        VALUE SPACE.
000870     88  CALL-RC-OK                VALUE "OK".
000880     88  CALL-RC-NOT-FOUND         VALUE "NF".
000890     88  CALL-RC-INVALID           VALUE "IV".
000900 77  CALL-COMPUTED-VALUE           PIC S9(12)V9(02) VALUE ZERO.
000910 77  CALL-VALUE-AVAIL-FLAG         PIC X(01)        VALUE "N".
000920     88  CALL-VALUE-IS-AVAILABLE   VALUE "Y".
000930
000940 01  OUTPUT-TIMESTAMP-EDIT         PIC Z(17)9.
000950 01  OUTPUT-VALUE-EDIT             PIC Z(09)9.99.
000960
000970 77  TIMESTAMP-TEXT-WORK           PIC X(18)        VALUE SPACE.
000980 77  VALUE-TEXT-WORK               PIC X(13)        VALUE SPACE.
000990 77  TRIM-SOURCE                   PIC X(18)        VALUE SPACE.
001000 77  TRIM-RESULT                   PIC X(18)        VALUE SPACE.
001010 77  TRIM-LEADING-COUNT            PIC 9(02)  COMP  VALUE ZERO.
001020
001030 77  EVENTS-READ-COUNT             PIC 9(09)  COMP  VALUE ZERO.
001040 77  EVENTS-VALID-COUNT            PIC 9(09)  COMP  VALUE ZERO.
001050 77  LINES-WRITTEN-COUNT           PIC 9(09)  COMP  VALUE ZERO.
001060 77  ORDER-EVENT-AT-END-SW         PIC X(01)        VALUE "N".
001070     88  ORDER-EVENT-IS-AT-END     VALUE "Y".
