000010*--------------------------------------------------------------
000020*  WSORDBK01 - RESTING ORDER BOOK TABLE
000030*  ONE COPY OF THIS AREA PER BOOK SIDE (BID/ASK). HOLDS THE
000040*  TOP PARTITION (THE RESTING ORDERS CURRENTLY PRICED INTO THE
000050*  QUOTED VALUE) AND THE BOTTOM PARTITION (EVERYTHING ELSE
000060*  WAITING ITS TURN). PRICER01 OWNS THIS AREA IN WORKING-STORAGE
000070*  AND PASSES IT BY REFERENCE TO BKEVAL01 ON EVERY CALL.
000080*    MAINTENANCE
000090*    17MAR93 REH  ORIGINAL CUT OF THE BOOK TABLE.
000100*    14OCT13 TWC  PULLED THE PART-ORDER-TS-BREAKOUT REDEFINES -
000110*                 IT SAT HERE SINCE THE ORIGINAL CUT BUT NO
000120*                 RANKING PARAGRAPH IN BKEVAL01 EVER COMPARED ON
000130*                 IT, ONLY ON PART-ORDER-PRICE.  TIES STAY
000140*                 RESOLVED BY PARTITION POSITION, NOT ARRIVAL
000150*                 TIME - SEE THE RANK-AGAINST-WORST/BEST NOTES
000160*                 OVER IN BKEVAL01 FOR HOW THAT WORKS.
000170*--------------------------------------------------------------
000180 01  ORDER-BOOK-TABLE.
000190     05  BOOK-SIDE OCCURS 2 TIMES INDEXED BY BOOK-IX.
000200         10  BOOK-PARTITION OCCURS 2 TIMES INDEXED BY PART-IX.
000210             15  PART-TOTAL-QTY        PIC 9(18)  COMP
000220                                        VALUE ZERO.
000230             15  PART-TOTAL-VALUE      PIC S9(12)V9(02)
000240                                        VALUE ZERO.
000250             15  PART-ENTRY-COUNT      PIC 9(04)  COMP
000260                                        VALUE ZERO.
000270             15  FILLER                PIC X(06).
000280             15  PART-ORDER OCCURS 500 TIMES
000290                            INDEXED BY ORDER-IX.
000300                 20  PART-ORDER-ID            PIC X(20).
000310                 20  PART-ORDER-TIMESTAMP     PIC 9(18).
000320                 20  PART-ORDER-PRICE         PIC 9(10)V9(02).
000330                 20  PART-ORDER-REMAINING     PIC 9(18).
000340                 20  PART-ORDER-ACTIVE-SW     PIC X(01)
000350                                               VALUE "N".
000360                     88  ORDER-SLOT-ACTIVE    VALUE "Y".
000370                     88  ORDER-SLOT-EMPTY     VALUE "N".
000380                 20  FILLER                   PIC X(05).
