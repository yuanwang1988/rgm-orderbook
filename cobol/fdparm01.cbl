000010*--------------------------------------------------------------
000020*  FDPARM01 - RUN PARAMETER CARD
000030*    19MAY93 REH  ORIGINAL CUT.
000040*--------------------------------------------------------------
000050 FD  PARM-FILE
000060     LABEL RECORDS ARE STANDARD.
000070
000080 01  PARM-RECORD.
000090     05  PARM-TARGET-SIZE          PIC 9(18).
000100     05  FILLER                    PIC X(02).
